000100******************************************************************
000200*    ENTRECSR  --  SORT-WORK ENTITLEMENT RECORD                 *
000300*                                                                *
000400*    SAME 190-BYTE SHAPE AS ENTRECWK, CARRIED BY THE ONE SD      *
000500*    FILE THIS PROGRAM RE-USES FOR EACH OF ITS DISTINCT-COUNT    *
000600*    SORT PASSES.  SEPARATE COPYBOOK, SRT- PREFIX, SO THE SD     *
000700*    RECORD DOES NOT COLLIDE WITH THE FD WORK RECORD ALREADY     *
000800*    HELD IN STORAGE.                                           *
000900******************************************************************
001000 01  SRT-RECORD.
001100     03  SRT-USER-ID           PIC  X(10).
001200     03  SRT-USERNAME          PIC  X(30).
001300     03  SRT-ACC-CATEGORY      PIC  X(20).
001400     03  SRT-ROLE              PIC  X(30).
001500     03  SRT-ENTITLEMENT       PIC  X(30).
001600     03  SRT-ACC-GROUP         PIC  X(20).
001700     03  SRT-TITLE             PIC  X(30).
001800     03  SRT-DEPARTMENT        PIC  X(20).
