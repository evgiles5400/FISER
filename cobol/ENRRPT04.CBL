000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ENRRPT04.
000900 AUTHOR.        W R HAINES.
001000 DATE-WRITTEN.  MAY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ENTITLEMENT REVIEW -- FORMATTED REPORT WRITER.
001500*               READS THE METRICS EXTRACT, THE CONTROL CARD AND
001600*               THE THREE ANALYSIS EXTRACTS BUILT BY ENRANL03
001700*               AND LAYS THEM OUT ON THE 132-COLUMN REVIEW
001800*               REPORT.  NO FURTHER ANALYSIS HAPPENS HERE -- THE
001900*               EXTRACTS ARRIVE ALREADY IN REPORT ORDER.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 05/03/1994 WRH ORIGINAL PROGRAM -- METRICS BLOCK AND BASELINE
002300*               SECTION ONLY.
002400* 09/02/1994 WRH ADDED THE ANALYSIS-BASIS LINE, REQ 94-077 (SAME
002500*               REQUEST THAT ADDED DEPT-TITLE MODE TO ENRANL03).
002600* 02/14/1995 WRH ADDED THE ANOMALIES AND GAP REPORT SECTIONS.
002700* 07/30/1996 KMP ADDED THE "NO ANOMALIES / NO GAPS FOUND" FALLBACK
002800*               TEXT -- A CLEAN RUN WAS PRINTING BARE HEADINGS.
002900* 10/05/1998 KMP Y2K REMEDIATION REVIEW -- REPORT DATE COMES FROM
003000*               DTEMAN, ALREADY FULL CENTURY.  NO CHANGE REQUIRED.
003100* 03/19/2002 SAD CORRECTED THE TWO-PER-LINE ROLE LAYOUT -- AN ODD
003200*               ROLE COUNT WAS LEAVING A TRAILING BLANK COLUMN
003300*               WITH GARBAGE IN IT ON SOME COMPILERS.
003400* 08/14/2003 SAD ANOMALY BLOCK HEADING NOW INCLUDES TITLE IN
003500*               DEPT-TITLE MODE, TO MATCH ENRANL03'S GROUPING.
003600* 11/21/2011 DLC RENAMED WORK FILES TO THE ENRxxx STANDARD.
003700* 09/17/2020 DLC I REVIEWED PARM CARD VALIDATION, NO CHANGE
003800*               REQUIRED.
003900* 11/08/2021 DLC I ADDED UPSI-7/WITH-LINE-ECHO SO THE PRINT ROOM
004000*               CAN ECHO EACH REPORT LINE TO THE CONSOLE FOR A
004100*               FORMS-ALIGNMENT CHECK, TICKET 55190.
004200* END OF HISTORY ------------------------------------------------
004300
004400/*****************************************************************
004500*                                                                *
004600*    ENVIRONMENT DIVISION                                       *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200
005300 SOURCE-COMPUTER. IBM-2086-A04-140.
005400 OBJECT-COMPUTER. IBM-2086-A04-140.
005500
005600 SPECIAL-NAMES.
005700     SYSLST IS PRINTER,
005800     C01 IS TOP-OF-FORM,
005900     UPSI-7 ON STATUS IS WITH-LINE-ECHO.
006000
006100 INPUT-OUTPUT SECTION.
006200
006300 FILE-CONTROL.
006400
006500     SELECT ENRMETI
006600         ASSIGN TO ENRMETI
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE1-STAT FILE1-FDBK.
006900
007000     SELECT ENRPARM
007100         ASSIGN TO ENRPARM
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FILE2-STAT FILE2-FDBK.
007400
007500     SELECT BASELIN
007600         ASSIGN TO BASELIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FILE3-STAT FILE3-FDBK.
007900
008000     SELECT ANOMLIN
008100         ASSIGN TO ANOMLIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FILE4-STAT FILE4-FDBK.
008400
008500     SELECT GAPLIN
008600         ASSIGN TO GAPLIN
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FILE5-STAT FILE5-FDBK.
008900
009000     SELECT REPTOUT
009100         ASSIGN TO REPTOUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FILE6-STAT FILE6-FDBK.
009400
009500/*****************************************************************
009600*                                                                *
009700*    DATA DIVISION                                               *
009800*                                                                *
009900******************************************************************
010000 DATA DIVISION.
010100
010200 FILE SECTION.
010300
010400 FD  ENRMETI
010500     RECORD CONTAINS 90 CHARACTERS.
010600 COPY ENRMETR.
010700
010800 FD  ENRPARM
010900     RECORD CONTAINS 80 CHARACTERS.
011000 COPY ENRPARM.
011100
011200 FD  BASELIN
011300     RECORD CONTAINS 80 CHARACTERS.
011400 COPY ENRBASO.
011500
011600*    COMBINED DEPARTMENT/TITLE KEY VIEW OF THE BASELINE EXTRACT
011700*    RECORD -- LETS THE GROUP BREAK TEST BELOW (C41) COMPARE ONE
011800*    50-BYTE FIELD INSTEAD OF TWO.
011900 01  BASO-KEY-VIEW REDEFINES ENRBASO-RECORD.
012000     03  BASO-GROUP-KEY            PIC  X(50).
012100     03  FILLER                    PIC  X(30).
012200
012300 FD  ANOMLIN
012400     RECORD CONTAINS 150 CHARACTERS.
012500 COPY ENRANOO.
012600
012700 FD  GAPLIN
012800     RECORD CONTAINS 110 CHARACTERS.
012900 COPY ENRGAPO.
013000
013100 FD  REPTOUT
013200     RECORD CONTAINS 132 CHARACTERS.
013300 01  RPT-LINE.
013400     03  RPT-TEXT                  PIC  X(120).
013500     03  FILLER                    PIC  X(12).
013600
013700*    TWO-COLUMN VIEW OF THE PRINT LINE, USED BY EVERY "TWO PER
013800*    LINE" BLOCK (BASELINE ROLES, ANOMALY ROLES).  60 AND 60
013900*    COVER THE SAME 120 BYTES AS RPT-TEXT ABOVE.
014000 01  RPT-LINE-2COL REDEFINES RPT-LINE.
014100     03  RPT-COL-1                 PIC  X(60).
014200     03  RPT-COL-2                 PIC  X(60).
014300     03  FILLER                    PIC  X(12).
014400
014500 WORKING-STORAGE SECTION.
014600
014700*    VSUB IS A FREE-STANDING SUBSCRIPT, NOT PART OF ANY RECORD --
014800*    IT RIDES THE FILSTATP/FILSTATW COPYBOOKS UNCHANGED ACROSS
014900*    EVERY PROGRAM IN THIS SUITE, SO IT IS CARRIED AT THE 77
015000*    LEVEL RATHER THAN BURIED IN WS-FIELDS.
015100 77  VSUB                        PIC S9(04)   COMP.
015200
015300 01  WS-FIELDS.
015400   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
015500   03  THIS-PGM                  PIC  X(08)   VALUE 'ENRRPT04'.
015600
015700   03  FILE1-STAT                PIC  X(02).
015800   03  FILE1-FDBK                PIC  X(02).
015900   03  FILE2-STAT                PIC  X(02).
016000   03  FILE2-FDBK                PIC  X(02).
016100   03  FILE3-STAT                PIC  X(02).
016200   03  FILE3-FDBK                PIC  X(02).
016300   03  FILE4-STAT                PIC  X(02).
016400   03  FILE4-FDBK                PIC  X(02).
016500   03  FILE5-STAT                PIC  X(02).
016600   03  FILE5-FDBK                PIC  X(02).
016700   03  FILE6-STAT                PIC  X(02).
016800   03  FILE6-FDBK                PIC  X(02).
016900
017000   03  MET                       PIC S9(04)   COMP VALUE 1.
017100   03  PRM                       PIC S9(04)   COMP VALUE 2.
017200   03  BAS                       PIC S9(04)   COMP VALUE 3.
017300   03  ANO                       PIC S9(04)   COMP VALUE 4.
017400   03  GAP                       PIC S9(04)   COMP VALUE 5.
017500   03  RPT                       PIC S9(04)   COMP VALUE 6.
017600
017700*    AT-END SWITCHES FOR THE THREE EXTRACT FILES.
017800 01  WS-SWITCHES.
017900   03  WS-BASELIN-EOF-SW         PIC  X(01)   VALUE 'N'.
018000     88  WS-BASELIN-EOF                    VALUE 'Y'.
018100   03  WS-ANOMLIN-EOF-SW         PIC  X(01)   VALUE 'N'.
018200     88  WS-ANOMLIN-EOF                     VALUE 'Y'.
018300   03  WS-GAPLIN-EOF-SW          PIC  X(01)   VALUE 'N'.
018400     88  WS-GAPLIN-EOF                      VALUE 'Y'.
018500   03  WS-ANY-BASELINE-SW        PIC  X(01)   VALUE 'N'.
018600     88  WS-ANY-BASELINE                    VALUE 'Y'.
018700   03  WS-ANY-ANOMALY-SW         PIC  X(01)   VALUE 'N'.
018800     88  WS-ANY-ANOMALY                     VALUE 'Y'.
018900   03  WS-ANY-GAP-SW             PIC  X(01)   VALUE 'N'.
019000     88  WS-ANY-GAP                         VALUE 'Y'.
019100
019200*    HOLD AREAS FOR THE GROUP/USER BREAKS.
019300 01  WS-BREAK-HOLD.
019400   03  WS-PREV-DEPT              PIC  X(20)   VALUE SPACES.
019500   03  WS-PREV-TITLE             PIC  X(30)   VALUE SPACES.
019600   03  WS-PREV-USERNAME          PIC  X(30)   VALUE SPACES.
019700   03  WS-FIRST-BLOCK-SW         PIC  X(01)   VALUE 'Y'.
019800     88  WS-FIRST-BLOCK                    VALUE 'Y'.
019900
020000*    COMBINED DEPARTMENT/TITLE VIEW OF THE HOLD AREA -- SHARES
020100*    STORAGE WITH WS-PREV-DEPT/WS-PREV-TITLE ABOVE, SO ONE MOVE
020200*    OF BASO-GROUP-KEY SETS BOTH.  USED BY THE C41 BREAK TEST.
020300 01  WS-BREAK-KEY-VIEW REDEFINES WS-BREAK-HOLD.
020400     03  WS-PREV-GROUP-KEY         PIC  X(50).
020500     03  FILLER                    PIC  X(31).
020600
020700*    ROLE-BUFFER TABLE -- ACCUMULATES THE ROLES (OR FLAGGED
020800*    ROLES) FOR THE BASELINE OR ANOMALY BLOCK CURRENTLY BEING
020900*    PRINTED, SO THEY CAN BE LAID OUT TWO PER LINE (R14/R15).
021000 01  ROLE-BUFFER-TABLE.
021100     03  RLB-TOTAL             PIC S9(04) COMP  VALUE ZERO.
021200     03  RLB-ENTRY                       OCCURS 200 TIMES.
021300       05  RLB-ROLE             PIC  X(30).
021400
021500 01  WS-PRINT-WORK.
021600   03  WS-LINE-SUB               PIC S9(04)   COMP.
021700   03  WS-DATE-EDIT              PIC  X(10)   VALUE SPACES.
021800   03  WS-ANOM-THRESH-EDIT       PIC  ZZ9.9.
021900   03  WS-BASE-THRESH-EDIT       PIC  ZZ9.9.
022000   03  WS-HEADING-TEXT           PIC  X(60)   VALUE SPACES.
022100
022200 COPY RTCMAN.
022300
022400 COPY DTEMAN.
022500
022600 COPY FILSTATW.
022700
022800/*****************************************************************
022900*                                                                *
023000*    PROCEDURE DIVISION                                          *
023100*                                                                *
023200******************************************************************
023300 PROCEDURE DIVISION.
023400
023500 A00-MAINLINE-ROUTINE.
023600
023700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
023800
023900     IF  RTC-CODE = ZERO
024000         PERFORM C10-PRINT-TITLE-BLOCK THRU C10-EXIT
024100         PERFORM C20-PRINT-METRICS-BLOCK THRU C20-EXIT
024200         PERFORM C30-PRINT-BASIS-LINE THRU C30-EXIT
024300         PERFORM C40-PRINT-BASELINE-SECTION THRU C40-EXIT
024400         PERFORM C50-PRINT-ANOMALY-SECTION THRU C50-EXIT
024500         PERFORM C60-PRINT-GAP-SECTION THRU C60-EXIT
024600     END-IF.
024700
024800     PERFORM B20-TERMINATION THRU B25-EXIT.
024900
025000     GOBACK.
025100
025200/*****************************************************************
025300*    PROGRAM INITIALIZATION ROUTINE                              *
025400******************************************************************
025500 B10-INITIALIZATION.
025600
025700     COPY BATCHINI.
025800
025900     SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
026000     CALL 'DTEMAN'                 USING DTEMAN-PARMS.
026100     MOVE DTE-CCYYMMDD(5:2)        TO WS-DATE-EDIT(1:2).
026200     MOVE '/'                      TO WS-DATE-EDIT(3:1).
026300     MOVE DTE-CCYYMMDD(7:2)        TO WS-DATE-EDIT(4:2).
026400     MOVE '/'                      TO WS-DATE-EDIT(6:1).
026500     MOVE DTE-CCYYMMDD(1:4)        TO WS-DATE-EDIT(7:4).
026600
026700     MOVE 'ENRMETI'               TO SEQ-FILE(MET).
026800     MOVE 'ENRPARM'               TO SEQ-FILE(PRM).
026900     MOVE 'BASELIN'               TO SEQ-FILE(BAS).
027000     MOVE 'ANOMLIN'               TO SEQ-FILE(ANO).
027100     MOVE 'GAPLIN'                TO SEQ-FILE(GAP).
027200     MOVE 'REPTOUT'               TO SEQ-FILE(RPT).
027300     MOVE 6                       TO STAT-TOTL.
027400
027500     OPEN INPUT ENRMETI.
027600     MOVE FILE1-STAT              TO SEQ-STAT-1(MET).
027700     MOVE FILE1-FDBK              TO SEQ-STAT-2(MET).
027800     MOVE MET                     TO VSUB.
027900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
028000     IF  RTC-CODE > ZERO
028100         GO TO B15-EXIT
028200     END-IF.
028300
028400     READ ENRMETI RECORD
028500         AT END
028600             MOVE 'ENRMETI: METRICS EXTRACT IS EMPTY'
028700                              TO RTC-MESSAGE
028800             DISPLAY RTC-MESSAGE UPON PRINTER
028900             MOVE 16           TO RTC-CODE
029000     END-READ.
029100     CLOSE ENRMETI.
029200     IF  RTC-CODE > ZERO
029300         GO TO B15-EXIT
029400     END-IF.
029500
029600     OPEN INPUT ENRPARM.
029700     MOVE FILE2-STAT          TO SEQ-STAT-1(PRM).
029800     MOVE FILE2-FDBK          TO SEQ-STAT-2(PRM).
029900     MOVE PRM                 TO VSUB.
030000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
030100     IF  RTC-CODE > ZERO
030200         GO TO B15-EXIT
030300     END-IF.
030400
030500     READ ENRPARM RECORD
030600         AT END
030700             MOVE 'ENRPARM: CONTROL CARD FILE IS EMPTY'
030800                              TO RTC-MESSAGE
030900             DISPLAY RTC-MESSAGE UPON PRINTER
031000             MOVE 16           TO RTC-CODE
031100     END-READ.
031200     CLOSE ENRPARM.
031300     MOVE PARM-ANOM-THRESHOLD TO WS-ANOM-THRESH-EDIT.
031400     MOVE PARM-BASE-THRESHOLD TO WS-BASE-THRESH-EDIT.
031500     IF  RTC-CODE > ZERO
031600         GO TO B15-EXIT
031700     END-IF.
031800
031900     OPEN INPUT BASELIN.
032000     MOVE FILE3-STAT          TO SEQ-STAT-1(BAS).
032100     MOVE FILE3-FDBK          TO SEQ-STAT-2(BAS).
032200     MOVE BAS                 TO VSUB.
032300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
032400     IF  RTC-CODE > ZERO
032500         GO TO B15-EXIT
032600     END-IF.
032700
032800     OPEN INPUT ANOMLIN.
032900     MOVE FILE4-STAT          TO SEQ-STAT-1(ANO).
033000     MOVE FILE4-FDBK          TO SEQ-STAT-2(ANO).
033100     MOVE ANO                 TO VSUB.
033200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
033300     IF  RTC-CODE > ZERO
033400         GO TO B15-EXIT
033500     END-IF.
033600
033700     OPEN INPUT GAPLIN.
033800     MOVE FILE5-STAT          TO SEQ-STAT-1(GAP).
033900     MOVE FILE5-FDBK          TO SEQ-STAT-2(GAP).
034000     MOVE GAP                 TO VSUB.
034100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034200     IF  RTC-CODE > ZERO
034300         GO TO B15-EXIT
034400     END-IF.
034500
034600     OPEN OUTPUT REPTOUT.
034700     MOVE FILE6-STAT          TO SEQ-STAT-1(RPT).
034800     MOVE FILE6-FDBK          TO SEQ-STAT-2(RPT).
034900     MOVE RPT                 TO VSUB.
035000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
035100
035200 B15-EXIT.
035300     EXIT.
035400
035500/*****************************************************************
035600*    PROGRAM TERMINATION ROUTINE                                 *
035700******************************************************************
035800 B20-TERMINATION.
035900
036000     IF  RTC-CODE < 16
036100         CLOSE BASELIN
036200         CLOSE ANOMLIN
036300         CLOSE GAPLIN
036400         CLOSE REPTOUT
036500     END-IF.
036600
036700     COPY BATCHRTN.
036800
036900 B25-EXIT.
037000     EXIT.
037100
037200/*****************************************************************
037300*    CHECK A SEQUENTIAL FILE'S STATUS                            *
037400******************************************************************
037500 B90-CHECK-STATUS.
037600
037700     COPY FILSTATP.
037800
037900 B95-EXIT-CHECK.
038000     EXIT.
038100
038200/*****************************************************************
038300*    ONE LINE TO REPTOUT, STATUS-CHECKED                         *
038400******************************************************************
038500 B80-WRITE-LINE.
038600
038700     WRITE RPT-LINE.
038800     MOVE FILE6-STAT              TO SEQ-STAT-1(RPT).
038900     MOVE FILE6-FDBK              TO SEQ-STAT-2(RPT).
039000     MOVE RPT                     TO VSUB.
039100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
039200
039300*    TICKET 55190 -- PRINT ROOM FORMS-ALIGNMENT CHECK, ON ONLY
039400*    WHEN THE UPSI CARD ASKS FOR IT.
039500     IF  WITH-LINE-ECHO
039600         DISPLAY RPT-TEXT          UPON CONSOLE
039700     END-IF.
039800
039900 B85-EXIT.
040000     EXIT.
040100
040200/*****************************************************************
040300*    TITLE BLOCK                                                 *
040400******************************************************************
040500 C10-PRINT-TITLE-BLOCK.
040600
040700     MOVE SPACES                  TO RPT-LINE.
040800     MOVE 'FIS ENTITLEMENT REVIEW' TO RPT-TEXT(40:23).
040900     PERFORM B80-WRITE-LINE THRU B85-EXIT.
041000
041100     MOVE SPACES                  TO RPT-LINE.
041200     STRING 'REPORT DATE: ' WS-DATE-EDIT
041300             DELIMITED BY SIZE INTO RPT-TEXT.
041400     MOVE RPT-TEXT                TO WS-HEADING-TEXT.
041500     MOVE SPACES                  TO RPT-LINE.
041600     MOVE WS-HEADING-TEXT          TO RPT-TEXT(48:24).
041700     PERFORM B80-WRITE-LINE THRU B85-EXIT.
041800
041900     MOVE SPACES                  TO RPT-LINE.
042000     PERFORM B80-WRITE-LINE THRU B85-EXIT.
042100
042200 C10-EXIT.
042300     EXIT.
042400
042500/*****************************************************************
042600*    DATASET METRICS -- NINE VALUES, TWO PER LINE                *
042700******************************************************************
042800 C20-PRINT-METRICS-BLOCK.
042900
043000     MOVE SPACES                  TO RPT-LINE.
043100     MOVE 'DATASET METRICS'        TO RPT-TEXT(1:15).
043200     PERFORM B80-WRITE-LINE THRU B85-EXIT.
043300
043400     MOVE SPACES                  TO RPT-LINE-2COL.
043500     MOVE 'TOTAL RECORDS . . . . . . : ' TO RPT-COL-1(1:28).
043600     MOVE MET-RECORD-COUNT        TO RPT-COL-1(29:7).
043700     MOVE 'DISTINCT USERS. . . . . . : ' TO RPT-COL-2(1:28).
043800     MOVE MET-UNIQUE-USERS        TO RPT-COL-2(29:7).
043900     PERFORM B80-WRITE-LINE THRU B85-EXIT.
044000
044100     MOVE SPACES                  TO RPT-LINE-2COL.
044200     MOVE 'DEPARTMENTS . . . . . . . : ' TO RPT-COL-1(1:28).
044300     MOVE MET-DEPARTMENTS         TO RPT-COL-1(29:7).
044400     MOVE 'TITLES. . . . . . . . . . : ' TO RPT-COL-2(1:28).
044500     MOVE MET-TITLES              TO RPT-COL-2(29:7).
044600     PERFORM B80-WRITE-LINE THRU B85-EXIT.
044700
044800     MOVE SPACES                  TO RPT-LINE-2COL.
044900     MOVE 'ROLES . . . . . . . . . . : ' TO RPT-COL-1(1:28).
045000     MOVE MET-ROLES               TO RPT-COL-1(29:7).
045100     MOVE 'ACCESS GROUPS . . . . . . : ' TO RPT-COL-2(1:28).
045200     MOVE MET-ACCESS-GROUPS       TO RPT-COL-2(29:7).
045300     PERFORM B80-WRITE-LINE THRU B85-EXIT.
045400
045500     MOVE SPACES                  TO RPT-LINE-2COL.
045600     MOVE 'ACCESS/PRIV CATEGORIES. . : ' TO RPT-COL-1(1:28).
045700     MOVE MET-ACCESS-CATS         TO RPT-COL-1(29:7).
045800     MOVE 'ENTITLEMENTS. . . . . . . : ' TO RPT-COL-2(1:28).
045900     MOVE MET-ENTITLEMENTS        TO RPT-COL-2(29:7).
046000     PERFORM B80-WRITE-LINE THRU B85-EXIT.
046100
046200     MOVE SPACES                  TO RPT-LINE-2COL.
046300     MOVE 'USERS WITHOUT A TITLE . . : ' TO RPT-COL-1(1:28).
046400     MOVE MET-USERS-WO-TITLE      TO RPT-COL-1(29:7).
046500     PERFORM B80-WRITE-LINE THRU B85-EXIT.
046600
046700     MOVE SPACES                  TO RPT-LINE.
046800     PERFORM B80-WRITE-LINE THRU B85-EXIT.
046900
047000 C20-EXIT.
047100     EXIT.
047200
047300/*****************************************************************
047400*    ANALYSIS BASIS LINE (R17) PLUS THE CONFIGURED THRESHOLDS    *
047500******************************************************************
047600 C30-PRINT-BASIS-LINE.
047700
047800     MOVE SPACES                  TO RPT-LINE.
047900     IF  PARM-MODE-DEPT-TITL
048000         MOVE 'ANALYSIS BASED ON USER DEPARTMENT AND TITLE'
048100                                  TO RPT-TEXT(1:44)
048200     ELSE
048300         MOVE 'ANALYSIS BASED ON USER DEPARTMENT ONLY'
048400                                  TO RPT-TEXT(1:39)
048500     END-IF.
048600     PERFORM B80-WRITE-LINE THRU B85-EXIT.
048700
048800     MOVE SPACES                  TO RPT-LINE-2COL.
048900     MOVE 'BASELINE THRESHOLD. . . . : ' TO RPT-COL-1(1:28).
049000     MOVE WS-BASE-THRESH-EDIT     TO RPT-COL-1(29:6).
049100     MOVE '%'                     TO RPT-COL-1(35:1).
049200     MOVE 'ANOMALY THRESHOLD . . . . : ' TO RPT-COL-2(1:28).
049300     MOVE WS-ANOM-THRESH-EDIT     TO RPT-COL-2(29:6).
049400     MOVE '%'                     TO RPT-COL-2(35:1).
049500     PERFORM B80-WRITE-LINE THRU B85-EXIT.
049600
049700     MOVE SPACES                  TO RPT-LINE.
049800     PERFORM B80-WRITE-LINE THRU B85-EXIT.
049900
050000 C30-EXIT.
050100     EXIT.
050200
050300/*****************************************************************
050400*    BASELINE ACCESS SECTION (R14)                               *
050500******************************************************************
050600 C40-PRINT-BASELINE-SECTION.
050700
050800     MOVE SPACES                  TO RPT-LINE.
050900     MOVE 'BASELINE ACCESS'        TO RPT-TEXT(1:15).
051000     PERFORM B80-WRITE-LINE THRU B85-EXIT.
051100
051200     MOVE SPACES                  TO RPT-LINE.
051300     STRING 'ROLES HELD BY AT LEAST ' WS-BASE-THRESH-EDIT
051400             '% OF THE GROUP''S USERS' DELIMITED BY SIZE
051500             INTO RPT-TEXT.
051600     PERFORM B80-WRITE-LINE THRU B85-EXIT.
051700
051800     MOVE SPACES                  TO RPT-LINE.
051900     PERFORM B80-WRITE-LINE THRU B85-EXIT.
052000
052100     SET  WS-FIRST-BLOCK          TO TRUE.
052200     MOVE ZERO                    TO RLB-TOTAL.
052300
052400     READ BASELIN RECORD
052500         AT END
052600             SET WS-BASELIN-EOF    TO TRUE.
052700
052800     PERFORM C41-BASELINE-LOOP THRU C41-EXIT
052900         UNTIL WS-BASELIN-EOF.
053000
053100     IF  WS-ANY-BASELINE
053200         PERFORM C43-FLUSH-ROLE-BUFFER THRU C43-EXIT
053300     ELSE
053400         MOVE SPACES               TO RPT-LINE
053500         MOVE 'NO BASELINE ROLES FOUND FOR THE SELECTED CRITERIA.'
053600                                  TO RPT-TEXT(1:52)
053700         PERFORM B80-WRITE-LINE THRU B85-EXIT
053800     END-IF.
053900
054000     MOVE SPACES                  TO RPT-LINE.
054100     PERFORM B80-WRITE-LINE THRU B85-EXIT.
054200
054300 C40-EXIT.
054400     EXIT.
054500
054600 C41-BASELINE-LOOP.
054700
054800     SET  WS-ANY-BASELINE         TO TRUE.
054900
055000     IF  WS-FIRST-BLOCK
055100         MOVE 'N'                 TO WS-FIRST-BLOCK-SW
055200         MOVE BASO-GROUP-KEY      TO WS-PREV-GROUP-KEY
055300         PERFORM C42-PRINT-GROUP-HEADING THRU C42-EXIT
055400     ELSE
055500         IF  BASO-GROUP-KEY NOT = WS-PREV-GROUP-KEY
055600             PERFORM C43-FLUSH-ROLE-BUFFER THRU C43-EXIT
055700             MOVE BASO-GROUP-KEY  TO WS-PREV-GROUP-KEY
055800             PERFORM C42-PRINT-GROUP-HEADING THRU C42-EXIT
055900         END-IF
056000     END-IF.
056100
056200     IF  RLB-TOTAL < 200
056300         ADD 1                    TO RLB-TOTAL
056400         MOVE BASO-ROLE           TO RLB-ROLE(RLB-TOTAL)
056500     ELSE
056600         DISPLAY THIS-PGM
056700             ': ROLE BUFFER FULL -- ROLE DROPPED FROM REPORT'
056800                                   UPON PRINTER
056900     END-IF.
057000
057100     READ BASELIN RECORD
057200         AT END
057300             SET WS-BASELIN-EOF    TO TRUE.
057400
057500 C41-EXIT.
057600     EXIT.
057700
057800 C42-PRINT-GROUP-HEADING.
057900
058000     MOVE SPACES                  TO RPT-LINE.
058100     IF  PARM-MODE-DEPT-TITL
058200         STRING WS-PREV-DEPT ' / ' WS-PREV-TITLE
058300                 DELIMITED BY SIZE INTO RPT-TEXT
058400     ELSE
058500         MOVE WS-PREV-DEPT         TO RPT-TEXT(1:20)
058600     END-IF.
058700     PERFORM B80-WRITE-LINE THRU B85-EXIT.
058800
058900 C42-EXIT.
059000     EXIT.
059100
059200*    PRINT THE BUFFERED ROLES TWO PER LINE AND EMPTY THE BUFFER.
059300 C43-FLUSH-ROLE-BUFFER.
059400
059500     MOVE ZERO                    TO WS-LINE-SUB.
059600
059700     PERFORM C44-PRINT-ROLE-PAIR THRU C44-EXIT
059800         VARYING WS-LINE-SUB FROM 1 BY 2
059900         UNTIL WS-LINE-SUB > RLB-TOTAL.
060000
060100     MOVE ZERO                    TO RLB-TOTAL.
060200
060300 C43-EXIT.
060400     EXIT.
060500
060600 C44-PRINT-ROLE-PAIR.
060700
060800     MOVE SPACES                  TO RPT-LINE-2COL.
060900     MOVE RLB-ROLE(WS-LINE-SUB)    TO RPT-COL-1(1:30).
061000     IF  WS-LINE-SUB < RLB-TOTAL
061100         MOVE RLB-ROLE(WS-LINE-SUB + 1) TO RPT-COL-2(1:30)
061200     END-IF.
061300     PERFORM B80-WRITE-LINE THRU B85-EXIT.
061400
061500 C44-EXIT.
061600     EXIT.
061700
061800/*****************************************************************
061900*    ANOMALIES SECTION (R15, R16)                                *
062000******************************************************************
062100 C50-PRINT-ANOMALY-SECTION.
062200
062300     MOVE SPACES                  TO RPT-LINE.
062400     MOVE 'ANOMALIES'              TO RPT-TEXT(1:9).
062500     PERFORM B80-WRITE-LINE THRU B85-EXIT.
062600
062700     MOVE SPACES                  TO RPT-LINE.
062800     STRING 'ROLES HELD BY NO MORE THAN ' WS-ANOM-THRESH-EDIT
062900             '% OF THE GROUP''S USERS' DELIMITED BY SIZE
063000             INTO RPT-TEXT.
063100     PERFORM B80-WRITE-LINE THRU B85-EXIT.
063200
063300     MOVE SPACES                  TO RPT-LINE.
063400     PERFORM B80-WRITE-LINE THRU B85-EXIT.
063500
063600     SET  WS-FIRST-BLOCK          TO TRUE.
063700     MOVE ZERO                    TO RLB-TOTAL.
063800     MOVE SPACES                  TO WS-PREV-USERNAME.
063900
064000     READ ANOMLIN RECORD
064100         AT END
064200             SET WS-ANOMLIN-EOF    TO TRUE.
064300
064400     PERFORM C51-ANOMALY-LOOP THRU C51-EXIT
064500         UNTIL WS-ANOMLIN-EOF.
064600
064700     IF  WS-ANY-ANOMALY
064800         PERFORM C43-FLUSH-ROLE-BUFFER THRU C43-EXIT
064900     ELSE
065000         MOVE SPACES               TO RPT-LINE
065100         MOVE 'NO ANOMALIES FOUND FOR THE SELECTED CRITERIA.'
065200                                  TO RPT-TEXT(1:47)
065300         PERFORM B80-WRITE-LINE THRU B85-EXIT
065400     END-IF.
065500
065600     MOVE SPACES                  TO RPT-LINE.
065700     PERFORM B80-WRITE-LINE THRU B85-EXIT.
065800
065900 C50-EXIT.
066000     EXIT.
066100
066200 C51-ANOMALY-LOOP.
066300
066400     SET  WS-ANY-ANOMALY          TO TRUE.
066500
066600     IF  WS-FIRST-BLOCK
066700         MOVE 'N'                 TO WS-FIRST-BLOCK-SW
066800         MOVE ANOO-DEPARTMENT     TO WS-PREV-DEPT
066900         MOVE ANOO-TITLE          TO WS-PREV-TITLE
067000         MOVE ANOO-USERNAME       TO WS-PREV-USERNAME
067100         PERFORM C52-PRINT-USER-HEADING THRU C52-EXIT
067200     ELSE
067300         IF  ANOO-DEPARTMENT NOT = WS-PREV-DEPT
067400         OR  ANOO-TITLE      NOT = WS-PREV-TITLE
067500         OR  ANOO-USERNAME   NOT = WS-PREV-USERNAME
067600             PERFORM C43-FLUSH-ROLE-BUFFER THRU C43-EXIT
067700             MOVE ANOO-DEPARTMENT TO WS-PREV-DEPT
067800             MOVE ANOO-TITLE      TO WS-PREV-TITLE
067900             MOVE ANOO-USERNAME   TO WS-PREV-USERNAME
068000             PERFORM C52-PRINT-USER-HEADING THRU C52-EXIT
068100         END-IF
068200     END-IF.
068300
068400     IF  RLB-TOTAL < 200
068500         ADD 1                    TO RLB-TOTAL
068600         MOVE ANOO-ROLE           TO RLB-ROLE(RLB-TOTAL)
068700     ELSE
068800         DISPLAY THIS-PGM
068900             ': ROLE BUFFER FULL -- ROLE DROPPED FROM REPORT'
069000                                   UPON PRINTER
069100     END-IF.
069200
069300     READ ANOMLIN RECORD
069400         AT END
069500             SET WS-ANOMLIN-EOF    TO TRUE.
069600
069700 C51-EXIT.
069800     EXIT.
069900
070000 C52-PRINT-USER-HEADING.
070100
070200     MOVE SPACES                  TO RPT-LINE.
070300     IF  PARM-MODE-DEPT-TITL
070400         STRING WS-PREV-DEPT ' / ' WS-PREV-TITLE ' / '
070500                 WS-PREV-USERNAME
070600                 DELIMITED BY SIZE INTO RPT-TEXT
070700     ELSE
070800         STRING WS-PREV-DEPT ' / ' WS-PREV-USERNAME
070900                 DELIMITED BY SIZE INTO RPT-TEXT
071000     END-IF.
071100     PERFORM B80-WRITE-LINE THRU B85-EXIT.
071200
071300 C52-EXIT.
071400     EXIT.
071500
071600/*****************************************************************
071700*    GAP REPORT SECTION (R16) -- ONE BLOCK PER GAP RECORD        *
071800******************************************************************
071900 C60-PRINT-GAP-SECTION.
072000
072100     MOVE SPACES                  TO RPT-LINE.
072200     MOVE 'GAP REPORT'             TO RPT-TEXT(1:10).
072300     PERFORM B80-WRITE-LINE THRU B85-EXIT.
072400
072500     MOVE SPACES                  TO RPT-LINE.
072600     MOVE 'BASELINE ROLES NOT HELD BY ANY USER IN THE GROUP'
072700                                  TO RPT-TEXT(1:49).
072800     PERFORM B80-WRITE-LINE THRU B85-EXIT.
072900
073000     MOVE SPACES                  TO RPT-LINE.
073100     PERFORM B80-WRITE-LINE THRU B85-EXIT.
073200
073300     READ GAPLIN RECORD
073400         AT END
073500             SET WS-GAPLIN-EOF     TO TRUE.
073600
073700     PERFORM C61-GAP-LOOP THRU C61-EXIT
073800         UNTIL WS-GAPLIN-EOF.
073900
074000     IF  NOT WS-ANY-GAP
074100         MOVE SPACES               TO RPT-LINE
074200         MOVE 'NO GAPS FOUND FOR THE SELECTED CRITERIA.'
074300                                  TO RPT-TEXT(1:41)
074400         PERFORM B80-WRITE-LINE THRU B85-EXIT
074500     END-IF.
074600
074700 C60-EXIT.
074800     EXIT.
074900
075000 C61-GAP-LOOP.
075100
075200     SET  WS-ANY-GAP              TO TRUE.
075300
075400     MOVE SPACES                  TO RPT-LINE.
075500     IF  PARM-MODE-DEPT-TITL
075600         STRING GAPO-DEPARTMENT ' / ' GAPO-TITLE
075700                 DELIMITED BY SIZE INTO RPT-TEXT
075800     ELSE
075900         MOVE GAPO-DEPARTMENT      TO RPT-TEXT(1:20)
076000     END-IF.
076100     PERFORM B80-WRITE-LINE THRU B85-EXIT.
076200
076300     MOVE SPACES                  TO RPT-LINE.
076400     MOVE GAPO-ROLE               TO RPT-TEXT(5:30).
076500     PERFORM B80-WRITE-LINE THRU B85-EXIT.
076600
076700     READ GAPLIN RECORD
076800         AT END
076900             SET WS-GAPLIN-EOF     TO TRUE.
077000
077100 C61-EXIT.
077200     EXIT.
