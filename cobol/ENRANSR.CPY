000100******************************************************************
000200*    ENRANSR  --  PEER-GROUP ANALYSIS SORT-WORK RECORD          *
000300*                                                                *
000400*    FED BY THE INPUT PROCEDURE THAT NORMALIZES EACH VALIDATED   *
000500*    RECORD'S GROUP KEY ACCORDING TO PARM-GROUP-MODE (TITLE      *
000600*    ZEROED OUT IN DEPARTMENT MODE).  REUSED, ONE KEY LIST AT A  *
000700*    TIME, BY EVERY SORT PASS IN THE ANALYSIS ENGINE.            *
000800******************************************************************
000900 01  ANL-RECORD.
001000     03  ANL-DEPARTMENT        PIC  X(20).
001100     03  ANL-TITLE             PIC  X(30).
001200     03  ANL-ROLE              PIC  X(30).
001300     03  ANL-ENTITLEMENT       PIC  X(30).
001400     03  ANL-USER-ID           PIC  X(10).
001500     03  ANL-USERNAME          PIC  X(30).
