000100******************************************************************
000200*    ENRGAPO  --  GAP DATA EXTRACT RECORD                       *
000300*                                                                *
000400*    ONE MISSING BASELINE ENTITLEMENT PER PEER GROUP.            *
000500*    110 BYTES, NO FILLER -- EXACT EXTRACT WIDTH, NO SLACK BYTES.*
000600******************************************************************
000700 01  ENRGAPO-RECORD.
000800     03  GAPO-DEPARTMENT       PIC  X(20).
000900     03  GAPO-TITLE            PIC  X(30).
001000     03  GAPO-ROLE             PIC  X(30).
001100     03  GAPO-ENTITLEMENT      PIC  X(30).
