000100*    STANDARD BATCH JOB-START BOILERPLATE.  COPIED INTO THE
000200*    FRONT OF B10-INITIALIZATION BY EVERY PROGRAM IN THIS
000300*    SUBSYSTEM.  RESETS THE RETURN-CODE AREA AND BANNERS
000400*    THE RUN ON SYSLST AND THE CONSOLE.
000500     MOVE ZERO                  TO RTC-CODE.
000600     SET  RTC-REQUEST-NONE      TO TRUE.
000700     DISPLAY THIS-PGM ': JOB STARTED' UPON CONSOLE.
000800     DISPLAY THIS-PGM ': JOB STARTED' UPON PRINTER.
