000100******************************************************************
000200*    ENRANS2  --  ANOMALY DEDUP SORT-WORK RECORD                *
000300*                                                                *
000400*    SD RECORD FOR THE FINAL ANOMALY SORT PASS (BY GROUP,        *
000500*    USERNAME, USER-ID, ROLE) THAT COLLAPSES MULTIPLE FLAGGED    *
000600*    ENTITLEMENTS UNDER THE SAME ROLE INTO ONE OUTPUT ROW.       *
000700*    SAME SHAPE AS ENRANOR, ANS2- PREFIX.                        *
000800******************************************************************
000900 01  ANS2-RECORD.
001000     03  ANS2-DEPARTMENT       PIC  X(20).
001100     03  ANS2-TITLE            PIC  X(30).
001200     03  ANS2-USER-ID          PIC  X(10).
001300     03  ANS2-USERNAME         PIC  X(30).
001400     03  ANS2-ROLE             PIC  X(30).
001500     03  ANS2-ENTITLEMENT      PIC  X(30).
