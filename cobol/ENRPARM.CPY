000100******************************************************************
000200*    ENRPARM  --  ENTITLEMENT REVIEW CONTROL CARD               *
000300*                                                                *
000400*    ONE CARD-IMAGE RECORD PER RUN.  READ ONCE AT STARTUP BY     *
000500*    ENRANL03 AND ENRRPT04.  SUPPLIES THE RUNTIME THRESHOLDS     *
000600*    AND THE PEER-GROUPING MODE CONTROL CARD FOR THE RUN.        *
000700******************************************************************
000800 01  ENRPARM-RECORD.
000900     03  PARM-ANOM-THRESHOLD   PIC  9(3)V9.
001000     03  PARM-BASE-THRESHOLD   PIC  9(3)V9.
001100     03  PARM-GROUP-MODE       PIC  X(10).
001200       88  PARM-MODE-DEPT                VALUE 'DEPARTMENT'.
001300       88  PARM-MODE-DEPT-TITL           VALUE 'DEPT-TITLE'.
001400     03  FILLER                PIC  X(62).
