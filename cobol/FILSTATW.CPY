000100******************************************************************
000200*    FILSTATW  --  SEQUENTIAL FILE STATUS TABLE                 *
000300*                                                                *
000400*    THIS JOB'S VERSION OF THE SUBSYSTEM'S USUAL VSAM STATUS     *
000500*    TABLE, CUT DOWN FOR LINE-SEQUENTIAL I-O -- NO VSAM FUNCTION  *
000600*    CODES NEEDED, JUST THE TWO-BYTE STATUS PAIR PER FILE.       *
000700******************************************************************
000800 01  FILSTATW-TABLE.
000900     03  STAT-TOTL             PIC S9(04) COMP  VALUE ZERO.
001000     03  FILSTAT-ENTRY                  OCCURS 8 TIMES.
001100       05  SEQ-FILE             PIC  X(08).
001200       05  SEQ-STAT-1           PIC  X(02).
001300         88  STAT-NORMAL                 VALUE '00'.
001400         88  STAT-EOFILE                 VALUE '10'.
001500         88  STAT-NOTFND                 VALUE '23' '35' '41'.
001600       05  SEQ-STAT-2           PIC  X(02).
