000100*    COPIED INLINE INSIDE B90-CHECK-STATUS.  VSUB MUST BE SET TO
000200*    THE FILSTAT-ENTRY SUBSCRIPT OF THE FILE JUST OPENED, READ,
000300*    WRITTEN OR CLOSED BEFORE THIS TEXT RUNS.
000400     IF  NOT STAT-NORMAL(VSUB)
000500     AND NOT STAT-EOFILE(VSUB)
000600     AND NOT STAT-NOTFND(VSUB)
000700         DISPLAY SEQ-FILE(VSUB) ': I-O ERROR, STATUS='
000800                 SEQ-STAT-1(VSUB) SEQ-STAT-2(VSUB)
000900                               UPON CONSOLE
001000         DISPLAY SEQ-FILE(VSUB) ': I-O ERROR, STATUS='
001100                 SEQ-STAT-1(VSUB) SEQ-STAT-2(VSUB)
001200                               UPON PRINTER
001300         MOVE 16                 TO RTC-CODE
001400     END-IF.
