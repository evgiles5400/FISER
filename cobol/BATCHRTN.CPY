000100*    STANDARD BATCH JOB-END BOILERPLATE.  COPIED INTO THE
000200*    TAIL OF B20-TERMINATION BY EVERY PROGRAM IN THIS
000300*    SUBSYSTEM.  BANNERS THE RUN AND PROPAGATES RTC-CODE
000400*    TO THE OPERATING SYSTEM RETURN-CODE.
000500     IF  RTC-CODE NOT = ZERO
000600         DISPLAY THIS-PGM ': JOB ENDED -- RTC=' RTC-CODE
000700                               UPON CONSOLE
000800         DISPLAY THIS-PGM ': JOB ENDED -- RTC=' RTC-CODE
000900                               UPON PRINTER
001000     ELSE
001100         DISPLAY THIS-PGM ': JOB ENDED NORMALLY' UPON CONSOLE
001200         DISPLAY THIS-PGM ': JOB ENDED NORMALLY' UPON PRINTER
001300     END-IF.
001400     MOVE RTC-CODE               TO RETURN-CODE.
