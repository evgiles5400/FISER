000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ENRMET02.
000900 AUTHOR.        J T WALSH.
001000 DATE-WRITTEN.  AUGUST 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ENTITLEMENT REVIEW -- DATASET METRICS CALCULATOR.
001500*               READS THE VALIDATED WORK EXTRACT FROM ENRING01
001600*               AND PRODUCES THE NINE DATASET COUNTS USED BY
001700*               ENRRPT04'S METRICS BLOCK.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 08/09/1989 JTW ORIGINAL PROGRAM -- RECORD COUNT AND UNIQUE
002100*               USER COUNT ONLY.
002200* 02/14/1990 JTW ADDED DEPARTMENT, TITLE AND ROLE DISTINCT
002300*               COUNTS VIA SEPARATE SORT PASSES.
002400* 07/01/1991 JTW ADDED ACCESS-GROUP AND ACCESS-CATEGORY DISTINCT
002500*               COUNTS, REQ 91-203.
002600* 12/08/1992 KMP ADDED DISTINCT ENTITLEMENT COUNT.
002700* 05/17/1994 KMP ADDED USERS-WITHOUT-TITLE COUNT, FOLDED INTO
002800*               THE USER-ID SORT PASS TO AVOID AN EIGHTH SORT.
002900* 09/22/1996 KMP COLLAPSED SEVEN SEPARATE SD LAYOUTS DOWN TO ONE
003000*               SHARED SORT-WORK RECORD, ONE PER PASS WAS
003100*               WASTING COMPILE TIME.
003200* 10/13/1998 KMP Y2K REMEDIATION REVIEW -- NO 2-DIGIT YEAR DATA
003300*               IN THIS PROGRAM, NO CHANGE REQUIRED.
003400* 03/02/2000 SAD WROTE THE METRICS WORK FILE IN FIXED FIELDS
003500*               RATHER THAN DISPLAYING THEM, SO ENRRPT04 COULD
003600*               PICK THEM UP DIRECTLY.
003700* 11/19/2003 SAD CORRECTED BLANK-TITLE TEST -- A TITLE OF ALL
003800*               LOW-VALUES WAS SLIPPING PAST THE SPACES TEST.
003900* 04/08/2009 DLC RENAMED WORK FILES TO THE ENRxxx STANDARD.
004000* 07/30/2014 DLC I REVIEWED SORT KEY LIST AFTER THE TITLE FIELD
004100*               WIDTH CHANGE, NO CHANGE REQUIRED.
004200* 02/21/2020 DLC I ADDED RUN-DATE STAMP TO THE BANNER, TICKET
004300*               55002.
004400* 06/14/2021 DLC I ADDED THE COMBINED USER-ID/USERNAME SORT-WORK
004500*               VIEW AND THE 20-BYTE BREAK-KEY VIEW TO CUT DOWN
004600*               ON REFERENCE MODIFICATION IN THE TALLY PASSES,
004700*               TICKET 55141.
004800* 11/08/2021 DLC I ADDED UPSI-7/WITH-PASS-COUNTS SO OPERATIONS CAN
004900*               TURN ON A PASS-BY-PASS COUNT DISPLAY WHEN A METRICS
005000*               DISCREPANCY IS BEING CHASED, TICKET 55190.
005100* END OF HISTORY ------------------------------------------------
005200
005300/*****************************************************************
005400*                                                                *
005500*    ENVIRONMENT DIVISION                                       *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900
006000 CONFIGURATION SECTION.
006100
006200 SOURCE-COMPUTER. IBM-2086-A04-140.
006300 OBJECT-COMPUTER. IBM-2086-A04-140.
006400
006500 SPECIAL-NAMES.
006600     SYSLST IS PRINTER,
006700     C01 IS TOP-OF-FORM,
006800     UPSI-7 ON STATUS IS WITH-PASS-COUNTS.
006900
007000 INPUT-OUTPUT SECTION.
007100
007200 FILE-CONTROL.
007300
007400     SELECT ENRVALI
007500         ASSIGN TO ENRVALI
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FILE1-STAT FILE1-FDBK.
007800
007900     SELECT ENRMETO
008000         ASSIGN TO ENRMETO
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FILE2-STAT FILE2-FDBK.
008300
008400     SELECT SORTWK01
008500         ASSIGN TO SORTWK1.
008600
008700/*****************************************************************
008800*                                                                *
008900*    DATA DIVISION                                               *
009000*                                                                *
009100******************************************************************
009200 DATA DIVISION.
009300
009400 FILE SECTION.
009500
009600 FD  ENRVALI
009700     RECORD CONTAINS 190 CHARACTERS.
009800 COPY ENTRECWK.
009900
010000 FD  ENRMETO
010100     RECORD CONTAINS 90 CHARACTERS.
010200 COPY ENRMETR.
010300
010400*    SANITY VIEW OF THE OUTGOING METRICS RECORD -- COMBINES THE
010500*    RECORD-COUNT AND UNIQUE-USER-COUNT FIELDS INTO ONE 14-DIGIT
010600*    COMPARE SO C80 CAN TEST BOTH-ZERO IN A SINGLE IF INSTEAD OF
010700*    AN ANDED PAIR OF COMPARES.
010800 01  MET-SANITY-VIEW REDEFINES ENRMETR-RECORD.
010900     03  MET-LEAD-COUNTS           PIC  9(14).
011000     03  FILLER                    PIC  X(76).
011100
011200 SD  SORTWK01.
011300 COPY ENTRECSR.
011400
011500*    COMBINED USER-ID/USERNAME KEY VIEW OF THE SORT-WORK RECORD
011600*    -- LETS THE USER-COUNT PASS (D10) BREAK ON ONE 40-BYTE
011700*    COMPARE INSTEAD OF CARRYING A SEPARATE REFERENCE-MODIFIED
011800*    SLICE OF THE HOLD AREA FOR JUST THE USER-ID.
011900 01  SRT-USER-KEY-VIEW REDEFINES SRT-RECORD.
012000     03  SRT-USER-KEY              PIC  X(40).
012100     03  FILLER                    PIC  X(150).
012200
012300 WORKING-STORAGE SECTION.
012400
012500*    VSUB IS A FREE-STANDING SUBSCRIPT, NOT PART OF ANY RECORD --
012600*    IT RIDES THE FILSTATP/FILSTATW COPYBOOKS UNCHANGED ACROSS
012700*    EVERY PROGRAM IN THIS SUITE, SO IT IS CARRIED AT THE 77
012800*    LEVEL RATHER THAN BURIED IN WS-FIELDS.
012900 77  VSUB                        PIC S9(04)   COMP.
013000
013100 01  WS-FIELDS.
013200   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
013300   03  THIS-PGM                  PIC  X(08)   VALUE 'ENRMET02'.
013400
013500   03  FILE1-STAT                PIC  X(02).
013600   03  FILE1-FDBK                PIC  X(02).
013700   03  FILE2-STAT                PIC  X(02).
013800   03  FILE2-FDBK                PIC  X(02).
013900
014000   03  VAL                       PIC S9(04)   COMP VALUE 1.
014100   03  MET                       PIC S9(04)   COMP VALUE 2.
014200
014300*    BREAK-CONTROL HOLD AREAS -- ONE PER SORT PASS, REUSED FROM
014400*    PASS TO PASS.
014500 01  WS-BREAK-AREAS.
014600   03  WS-PREV-KEY               PIC  X(30)   VALUE SPACES.
014700   03  WS-PREV-USER-KEY          PIC  X(40)   VALUE SPACES.
014800   03  WS-USER-HAS-TITLE-SW      PIC  X(01)   VALUE 'N'.
014900     88  WS-USER-HAS-BLANK-TITLE          VALUE 'Y'.
015000   03  WS-FIRST-RECORD-SW        PIC  X(01)   VALUE 'Y'.
015100     88  WS-FIRST-RECORD                  VALUE 'Y'.
015200   03  WS-AT-END-SW              PIC  X(01)   VALUE 'N'.
015300     88  WS-SORT-AT-END                    VALUE 'Y'.
015400
015500*    20-BYTE ALTERNATE VIEW OF THE BREAK-KEY HOLD AREA -- THE
015600*    DEPARTMENT, ACCESS-GROUP AND ACCESS-CATEGORY PASSES ONLY
015700*    EVER COMPARE THE FIRST 20 BYTES OF WS-PREV-KEY, SO THEY
015800*    ADDRESS THAT WIDTH DIRECTLY INSTEAD OF REFERENCE-MODIFYING
015900*    THE 30-BYTE FIELD ON EVERY COMPARE.
016000 01  WS-BREAK-KEY-VIEW REDEFINES WS-BREAK-AREAS.
016100     03  WS-PREV-KEY-20            PIC  X(20).
016200     03  FILLER                    PIC  X(53).
016300
016400 COPY RTCMAN.
016500
016600 COPY DTEMAN.
016700
016800 COPY FILSTATW.
016900
017000/*****************************************************************
017100*                                                                *
017200*    PROCEDURE DIVISION                                          *
017300*                                                                *
017400******************************************************************
017500 PROCEDURE DIVISION.
017600
017700 A00-MAINLINE-ROUTINE.
017800
017900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
018000
018100     IF  RTC-CODE = ZERO
018200         SORT SORTWK01
018300             ON ASCENDING KEY SRT-USER-ID
018400             USING ENRVALI
018500             OUTPUT PROCEDURE IS D10-TALLY-USERS
018600     END-IF.
018700
018800     IF  RTC-CODE = ZERO
018900         SORT SORTWK01
019000             ON ASCENDING KEY SRT-DEPARTMENT
019100             USING ENRVALI
019200             OUTPUT PROCEDURE IS D20-TALLY-DEPARTMENTS
019300     END-IF.
019400
019500     IF  RTC-CODE = ZERO
019600         SORT SORTWK01
019700             ON ASCENDING KEY SRT-TITLE
019800             USING ENRVALI
019900             OUTPUT PROCEDURE IS D30-TALLY-TITLES
020000     END-IF.
020100
020200     IF  RTC-CODE = ZERO
020300         SORT SORTWK01
020400             ON ASCENDING KEY SRT-ROLE
020500             USING ENRVALI
020600             OUTPUT PROCEDURE IS D40-TALLY-ROLES
020700     END-IF.
020800
020900     IF  RTC-CODE = ZERO
021000         SORT SORTWK01
021100             ON ASCENDING KEY SRT-ACC-GROUP
021200             USING ENRVALI
021300             OUTPUT PROCEDURE IS D50-TALLY-ACC-GROUPS
021400     END-IF.
021500
021600     IF  RTC-CODE = ZERO
021700         SORT SORTWK01
021800             ON ASCENDING KEY SRT-ACC-CATEGORY
021900             USING ENRVALI
022000             OUTPUT PROCEDURE IS D60-TALLY-ACC-CATS
022100     END-IF.
022200
022300     IF  RTC-CODE = ZERO
022400         SORT SORTWK01
022500             ON ASCENDING KEY SRT-ENTITLEMENT
022600             USING ENRVALI
022700             OUTPUT PROCEDURE IS D70-TALLY-ENTITLEMENTS
022800     END-IF.
022900
023000     IF  RTC-CODE = ZERO
023100         PERFORM C80-WRITE-METRICS THRU C85-EXIT
023200     END-IF.
023300
023400     PERFORM B20-TERMINATION THRU B25-EXIT.
023500
023600     GOBACK.
023700
023800/*****************************************************************
023900*    PROGRAM INITIALIZATION ROUTINE                              *
024000******************************************************************
024100 B10-INITIALIZATION.
024200
024300     COPY BATCHINI.
024400
024500     SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
024600     CALL 'DTEMAN'                 USING DTEMAN-PARMS.
024700     DISPLAY THIS-PGM ': RUN DATE ' DTE-CCYYMMDD UPON PRINTER.
024800
024900     MOVE 'ENRVALI'               TO SEQ-FILE(VAL).
025000     MOVE 'ENRMETO'               TO SEQ-FILE(MET).
025100     MOVE 2                       TO STAT-TOTL.
025200
025300     MOVE ZERO                   TO MET-RECORD-COUNT
025400                                     MET-UNIQUE-USERS
025500                                     MET-DEPARTMENTS
025600                                     MET-TITLES
025700                                     MET-ROLES
025800                                     MET-ACCESS-GROUPS
025900                                     MET-ACCESS-CATS
026000                                     MET-ENTITLEMENTS
026100                                     MET-USERS-WO-TITLE.
026200
026300     OPEN OUTPUT ENRMETO.
026400     MOVE FILE2-STAT              TO SEQ-STAT-1(MET).
026500     MOVE FILE2-FDBK              TO SEQ-STAT-2(MET).
026600     MOVE MET                     TO VSUB.
026700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026800     IF  RTC-CODE > ZERO
026900         GO TO B15-EXIT
027000     END-IF.
027100
027200 B15-EXIT.
027300     EXIT.
027400
027500/*****************************************************************
027600*    PROGRAM TERMINATION ROUTINE                                 *
027700******************************************************************
027800 B20-TERMINATION.
027900
028000     CLOSE ENRMETO.
028100
028200     COPY BATCHRTN.
028300
028400 B25-EXIT.
028500     EXIT.
028600
028700/*****************************************************************
028800*    CHECK A SEQUENTIAL FILE'S STATUS                            *
028900******************************************************************
029000 B90-CHECK-STATUS.
029100
029200     COPY FILSTATP.
029300
029400 B95-EXIT-CHECK.
029500     EXIT.
029600
029700/*****************************************************************
029800*    SORT OUTPUT PROCEDURES -- ONE PER DISTINCT-COUNT PASS       *
029900******************************************************************
030000
030100*    PASS 1 -- SORTED BY USER-ID.  EVERY RECORD RETURNED COUNTS
030200*    TOWARD RECORD-COUNT (R.4 METRICS), AND A USER-ID BREAK
030300*    COUNTS A DISTINCT USER.  A USER WHOSE GROUP SHOWED AT LEAST
030400*    ONE BLANK TITLE COUNTS TOWARD USERS-WO-TITLE (R4, R5).
030500 D10-TALLY-USERS.
030600
030700     SET  WS-FIRST-RECORD         TO TRUE.
030800     MOVE SPACES                  TO WS-PREV-USER-KEY.
030900     MOVE 'N'                     TO WS-USER-HAS-TITLE-SW.
031000
031100     PERFORM D11-RETURN-AND-COUNT THRU D11-EXIT
031200         UNTIL WS-SORT-AT-END.
031300
031400*    FINAL USER IN THE SORT NEVER SAW A BREAK -- CLOSE IT OUT.
031500     IF  NOT WS-FIRST-RECORD
031600         ADD 1                    TO MET-UNIQUE-USERS
031700         IF  WS-USER-HAS-BLANK-TITLE
031800             ADD 1                TO MET-USERS-WO-TITLE
031900         END-IF
032000     END-IF.
032100
032200*    TICKET 55190 -- OPERATIONS CAN TURN THIS ON WITH THE UPSI
032300*    CARD WHEN A METRICS DISCREPANCY IS BEING CHASED PASS BY PASS.
032400     IF  WITH-PASS-COUNTS
032500         DISPLAY THIS-PGM ': PASS 1 USERS=' MET-UNIQUE-USERS
032600                 ' RECORDS=' MET-RECORD-COUNT UPON PRINTER
032700     END-IF.
032800
032900 D10-EXIT.
033000     EXIT.
033100
033200 D11-RETURN-AND-COUNT.
033300
033400     RETURN SORTWK01 RECORD
033500         AT END
033600             SET WS-SORT-AT-END   TO TRUE.
033700
033800     IF  WS-SORT-AT-END
033900         GO TO D11-EXIT
034000     END-IF.
034100
034200     ADD 1                        TO MET-RECORD-COUNT.
034300     IF  WS-FIRST-RECORD
034400         MOVE 'N' TO WS-FIRST-RECORD-SW
034500         MOVE SRT-USER-KEY    TO WS-PREV-USER-KEY
034600     ELSE
034700         IF  SRT-USER-KEY NOT = WS-PREV-USER-KEY
034800             ADD 1                TO MET-UNIQUE-USERS
034900             IF  WS-USER-HAS-BLANK-TITLE
035000                 ADD 1            TO MET-USERS-WO-TITLE
035100             END-IF
035200             MOVE 'N'             TO WS-USER-HAS-TITLE-SW
035300             MOVE SRT-USER-KEY    TO WS-PREV-USER-KEY
035400         END-IF
035500     END-IF.
035600     IF  SRT-TITLE = SPACES
035700         MOVE 'Y'             TO WS-USER-HAS-TITLE-SW
035800     END-IF.
035900
036000 D11-EXIT.
036100     EXIT.
036200
036300*    PASS 2 -- SORTED BY DEPARTMENT.  COUNT THE BREAKS.
036400 D20-TALLY-DEPARTMENTS.
036500
036600     SET  WS-FIRST-RECORD         TO TRUE.
036700     MOVE SPACES                  TO WS-PREV-KEY.
036800
036900     PERFORM D21-RETURN-AND-COUNT THRU D21-EXIT
037000         UNTIL WS-SORT-AT-END.
037100
037200 D20-EXIT.
037300     EXIT.
037400
037500 D21-RETURN-AND-COUNT.
037600
037700     RETURN SORTWK01 RECORD
037800         AT END
037900             SET WS-SORT-AT-END   TO TRUE.
038000
038100     IF  WS-SORT-AT-END
038200         GO TO D21-EXIT
038300     END-IF.
038400
038500     IF  WS-FIRST-RECORD
038600         MOVE 'N' TO WS-FIRST-RECORD-SW
038700         ADD 1                TO MET-DEPARTMENTS
038800         MOVE SRT-DEPARTMENT  TO WS-PREV-KEY-20
038900     ELSE
039000         IF  SRT-DEPARTMENT NOT = WS-PREV-KEY-20
039100             ADD 1            TO MET-DEPARTMENTS
039200             MOVE SRT-DEPARTMENT TO WS-PREV-KEY-20
039300         END-IF
039400     END-IF.
039500
039600 D21-EXIT.
039700     EXIT.
039800
039900*    PASS 3 -- SORTED BY TITLE.
040000 D30-TALLY-TITLES.
040100
040200     SET  WS-FIRST-RECORD         TO TRUE.
040300     MOVE SPACES                  TO WS-PREV-KEY.
040400
040500     PERFORM D31-RETURN-AND-COUNT THRU D31-EXIT
040600         UNTIL WS-SORT-AT-END.
040700
040800 D30-EXIT.
040900     EXIT.
041000
041100 D31-RETURN-AND-COUNT.
041200
041300     RETURN SORTWK01 RECORD
041400         AT END
041500             SET WS-SORT-AT-END   TO TRUE.
041600
041700     IF  WS-SORT-AT-END
041800         GO TO D31-EXIT
041900     END-IF.
042000
042100     IF  WS-FIRST-RECORD
042200         MOVE 'N' TO WS-FIRST-RECORD-SW
042300         ADD 1                TO MET-TITLES
042400         MOVE SRT-TITLE       TO WS-PREV-KEY
042500     ELSE
042600         IF  SRT-TITLE NOT = WS-PREV-KEY
042700             ADD 1            TO MET-TITLES
042800             MOVE SRT-TITLE   TO WS-PREV-KEY
042900         END-IF
043000     END-IF.
043100
043200 D31-EXIT.
043300     EXIT.
043400
043500*    PASS 4 -- SORTED BY ROLE.
043600 D40-TALLY-ROLES.
043700
043800     SET  WS-FIRST-RECORD         TO TRUE.
043900     MOVE SPACES                  TO WS-PREV-KEY.
044000
044100     PERFORM D41-RETURN-AND-COUNT THRU D41-EXIT
044200         UNTIL WS-SORT-AT-END.
044300
044400 D40-EXIT.
044500     EXIT.
044600
044700 D41-RETURN-AND-COUNT.
044800
044900     RETURN SORTWK01 RECORD
045000         AT END
045100             SET WS-SORT-AT-END   TO TRUE.
045200
045300     IF  WS-SORT-AT-END
045400         GO TO D41-EXIT
045500     END-IF.
045600
045700     IF  WS-FIRST-RECORD
045800         MOVE 'N' TO WS-FIRST-RECORD-SW
045900         ADD 1                TO MET-ROLES
046000         MOVE SRT-ROLE        TO WS-PREV-KEY
046100     ELSE
046200         IF  SRT-ROLE NOT = WS-PREV-KEY
046300             ADD 1            TO MET-ROLES
046400             MOVE SRT-ROLE    TO WS-PREV-KEY
046500         END-IF
046600     END-IF.
046700
046800 D41-EXIT.
046900     EXIT.
047000
047100*    PASS 5 -- SORTED BY ACCESS-PRIV-GROUP.
047200 D50-TALLY-ACC-GROUPS.
047300
047400     SET  WS-FIRST-RECORD         TO TRUE.
047500     MOVE SPACES                  TO WS-PREV-KEY.
047600
047700     PERFORM D51-RETURN-AND-COUNT THRU D51-EXIT
047800         UNTIL WS-SORT-AT-END.
047900
048000 D50-EXIT.
048100     EXIT.
048200
048300 D51-RETURN-AND-COUNT.
048400
048500     RETURN SORTWK01 RECORD
048600         AT END
048700             SET WS-SORT-AT-END   TO TRUE.
048800
048900     IF  WS-SORT-AT-END
049000         GO TO D51-EXIT
049100     END-IF.
049200
049300     IF  WS-FIRST-RECORD
049400         MOVE 'N' TO WS-FIRST-RECORD-SW
049500         ADD 1                TO MET-ACCESS-GROUPS
049600         MOVE SRT-ACC-GROUP   TO WS-PREV-KEY-20
049700     ELSE
049800         IF  SRT-ACC-GROUP NOT = WS-PREV-KEY-20
049900             ADD 1            TO MET-ACCESS-GROUPS
050000             MOVE SRT-ACC-GROUP TO WS-PREV-KEY-20
050100         END-IF
050200     END-IF.
050300
050400 D51-EXIT.
050500     EXIT.
050600
050700*    PASS 6 -- SORTED BY ACCESS-PRIV-CATEGORY.
050800 D60-TALLY-ACC-CATS.
050900
051000     SET  WS-FIRST-RECORD         TO TRUE.
051100     MOVE SPACES                  TO WS-PREV-KEY.
051200
051300     PERFORM D61-RETURN-AND-COUNT THRU D61-EXIT
051400         UNTIL WS-SORT-AT-END.
051500
051600 D60-EXIT.
051700     EXIT.
051800
051900 D61-RETURN-AND-COUNT.
052000
052100     RETURN SORTWK01 RECORD
052200         AT END
052300             SET WS-SORT-AT-END   TO TRUE.
052400
052500     IF  WS-SORT-AT-END
052600         GO TO D61-EXIT
052700     END-IF.
052800
052900     IF  WS-FIRST-RECORD
053000         MOVE 'N' TO WS-FIRST-RECORD-SW
053100         ADD 1                TO MET-ACCESS-CATS
053200         MOVE SRT-ACC-CATEGORY TO WS-PREV-KEY-20
053300     ELSE
053400         IF  SRT-ACC-CATEGORY NOT = WS-PREV-KEY-20
053500             ADD 1            TO MET-ACCESS-CATS
053600             MOVE SRT-ACC-CATEGORY TO WS-PREV-KEY-20
053700         END-IF
053800     END-IF.
053900
054000 D61-EXIT.
054100     EXIT.
054200
054300*    PASS 7 -- SORTED BY ENTITLEMENT.
054400 D70-TALLY-ENTITLEMENTS.
054500
054600     SET  WS-FIRST-RECORD         TO TRUE.
054700     MOVE SPACES                  TO WS-PREV-KEY.
054800
054900     PERFORM D71-RETURN-AND-COUNT THRU D71-EXIT
055000         UNTIL WS-SORT-AT-END.
055100
055200     IF  WITH-PASS-COUNTS
055300         DISPLAY THIS-PGM ': PASS 7 ENTITLEMENTS='
055400                 MET-ENTITLEMENTS UPON PRINTER
055500     END-IF.
055600
055700 D70-EXIT.
055800     EXIT.
055900
056000 D71-RETURN-AND-COUNT.
056100
056200     RETURN SORTWK01 RECORD
056300         AT END
056400             SET WS-SORT-AT-END   TO TRUE.
056500
056600     IF  WS-SORT-AT-END
056700         GO TO D71-EXIT
056800     END-IF.
056900
057000     IF  WS-FIRST-RECORD
057100         MOVE 'N' TO WS-FIRST-RECORD-SW
057200         ADD 1                TO MET-ENTITLEMENTS
057300         MOVE SRT-ENTITLEMENT TO WS-PREV-KEY
057400     ELSE
057500         IF  SRT-ENTITLEMENT NOT = WS-PREV-KEY
057600             ADD 1            TO MET-ENTITLEMENTS
057700             MOVE SRT-ENTITLEMENT TO WS-PREV-KEY
057800         END-IF
057900     END-IF.
058000
058100 D71-EXIT.
058200     EXIT.
058300
058400/*****************************************************************
058500*    WRITE THE METRICS WORK RECORD FOR ENRRPT04                 *
058600******************************************************************
058700 C80-WRITE-METRICS.
058800
058900     IF  MET-LEAD-COUNTS = ZERO
059000         DISPLAY THIS-PGM ': WARNING - RECORD COUNT AND USER '
059100                 'COUNT ARE BOTH ZERO, CHECK THE VALIDATED '
059200                 'EXTRACT' UPON PRINTER
059300     END-IF.
059400
059500     WRITE ENRMETR-RECORD.
059600     MOVE FILE2-STAT              TO SEQ-STAT-1(MET).
059700     MOVE FILE2-FDBK              TO SEQ-STAT-2(MET).
059800     MOVE MET                     TO VSUB.
059900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
060000     IF  RTC-CODE > ZERO
060100         GO TO C85-EXIT
060200     END-IF.
060300
060400     DISPLAY THIS-PGM ': RECORDS=' MET-RECORD-COUNT
060500             ' USERS=' MET-UNIQUE-USERS UPON PRINTER.
060600
060700 C85-EXIT.
060800     EXIT.
