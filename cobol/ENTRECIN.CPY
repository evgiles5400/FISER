000100******************************************************************
000200*    ENTRECIN  --  ENTITLEMENT FEED RECORD LAYOUT               *
000300*                                                                *
000400*    ONE RECORD PER USER/ROLE/ENTITLEMENT ASSIGNMENT, AS         *
000500*    RECEIVED FROM THE ACCESS-GOVERNANCE EXTRACT.  FIXED-WIDTH,  *
000600*    190 BYTES, NO FILLER -- THIS IS THE CONTRACTED LAYOUT THE   *
000700*    EXTRACT VENDOR DELIVERS, COLUMN FOR COLUMN, SO THE WHOLE    *
000800*    190 IS SPOKEN FOR.                                         *
000900******************************************************************
001000 01  ENT-RECORD-IN.
001100     03  ENT-USER-ID           PIC  X(10).
001200     03  ENT-USERNAME          PIC  X(30).
001300     03  ENT-ACC-CATEGORY      PIC  X(20).
001400     03  ENT-ROLE              PIC  X(30).
001500     03  ENT-ENTITLEMENT       PIC  X(30).
001600     03  ENT-ACC-GROUP         PIC  X(20).
001700     03  ENT-TITLE             PIC  X(30).
001800       88  ENT-TITLE-BLANK               VALUE SPACES.
001900     03  ENT-DEPARTMENT        PIC  X(20).
002000
002100*    ALTERNATE VIEW -- PEER-GROUP KEY (DEPT, OR DEPT + TITLE).
002200*    USED WHEN BUILDING THE SORT KEY FOR GROUPING PASSES.
002300 01  ENT-GROUP-KEY             REDEFINES  ENT-RECORD-IN.
002400     03  FILLER                PIC  X(100).
002500     03  GRPK-TITLE            PIC  X(30).
002600     03  GRPK-DEPARTMENT       PIC  X(20).
002700     03  FILLER                PIC  X(10).
002800
002900*    HEADER RECORD -- SAME SLOT, READ AS TEXT FOR COLUMN-NAME
003000*    VERIFICATION (UNIT 1, R1).
003100 01  ENT-HEADER-IN             REDEFINES  ENT-RECORD-IN.
003200     03  HDR-COL-1             PIC  X(10).
003300     03  HDR-COL-2             PIC  X(30).
003400     03  HDR-COL-3             PIC  X(20).
003500     03  HDR-COL-4             PIC  X(30).
003600     03  HDR-COL-5             PIC  X(30).
003700     03  HDR-COL-6             PIC  X(20).
003800     03  HDR-COL-7             PIC  X(30).
003900     03  HDR-COL-8             PIC  X(20).
