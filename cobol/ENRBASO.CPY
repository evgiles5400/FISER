000100******************************************************************
000200*    ENRBASO  --  BASELINE DATA EXTRACT RECORD                  *
000300*                                                                *
000400*    ONE ROLE PER PEER GROUP MEETING THE BASELINE THRESHOLD.     *
000500*    80 BYTES, NO FILLER -- EXACT EXTRACT WIDTH, NO SLACK BYTES. *
000600******************************************************************
000700 01  ENRBASO-RECORD.
000800     03  BASO-DEPARTMENT       PIC  X(20).
000900     03  BASO-TITLE            PIC  X(30).
001000     03  BASO-ROLE             PIC  X(30).
