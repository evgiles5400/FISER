000100******************************************************************
000200*    ENTRECWK  --  VALIDATED ENTITLEMENT WORK RECORD            *
000300*                                                                *
000400*    SAME 190-BYTE SHAPE AS ENTRECIN, ONCE UNIT 1 HAS PASSED     *
000500*    THE RECORD.  CARRIED ON ENRVAL-OUT BETWEEN ENRING01,        *
000600*    ENRMET02 AND ENRANL03.  SEPARATE COPYBOOK (RATHER THAN A    *
000700*    REPLACING COPY OF ENTRECIN) SO EACH PROGRAM CAN HOLD BOTH   *
000800*    AN INPUT AND A WORK RECORD IN THE SAME RUN WITHOUT A        *
000900*    DATA-NAME COLLISION.                                       *
001000******************************************************************
001100 01  ENV-RECORD.
001200     03  ENV-USER-ID           PIC  X(10).
001300     03  ENV-USERNAME          PIC  X(30).
001400     03  ENV-ACC-CATEGORY      PIC  X(20).
001500     03  ENV-ROLE              PIC  X(30).
001600     03  ENV-ENTITLEMENT       PIC  X(30).
001700     03  ENV-ACC-GROUP         PIC  X(20).
001800     03  ENV-TITLE             PIC  X(30).
001900       88  ENV-TITLE-BLANK               VALUE SPACES.
002000     03  ENV-DEPARTMENT        PIC  X(20).
002100
002200*    ALTERNATE VIEW -- PEER-GROUP KEY, SAME SHAPE AS ENTRECIN'S.
002300 01  ENV-GROUP-KEY             REDEFINES  ENV-RECORD.
002400     03  FILLER                PIC  X(100).
002500     03  ENVK-TITLE            PIC  X(30).
002600     03  ENVK-DEPARTMENT       PIC  X(20).
002700     03  FILLER                PIC  X(10).
