000100******************************************************************
000200*    ENRMETR  --  DATASET METRICS EXTRACT RECORD                *
000300*                                                                *
000400*    WRITTEN ONCE BY ENRMET02 (UNIT 2), READ ONCE BY ENRRPT04    *
000500*    (UNIT 4) TO LAY OUT THE METRICS BLOCK OF THE REVIEW REPORT. *
000600******************************************************************
000700 01  ENRMETR-RECORD.
000800     03  MET-RECORD-COUNT      PIC  9(7).
000900     03  MET-UNIQUE-USERS      PIC  9(7).
001000     03  MET-DEPARTMENTS       PIC  9(7).
001100     03  MET-TITLES            PIC  9(7).
001200     03  MET-ROLES             PIC  9(7).
001300     03  MET-ACCESS-GROUPS     PIC  9(7).
001400     03  MET-ACCESS-CATS       PIC  9(7).
001500     03  MET-ENTITLEMENTS      PIC  9(7).
001600     03  MET-USERS-WO-TITLE    PIC  9(7).
001700     03  FILLER                PIC  X(27).
