000100******************************************************************
000200*    ENRANOR  --  RAW ANOMALY CANDIDATE RECORD                  *
000300*                                                                *
000400*    ONE ROW PER (PEER GROUP, RARE ROLE/ENTITLEMENT PAIR, USER)  *
000500*    BEFORE THE ENTITLEMENT-COLUMN DEDUP.  CARRIED ON THE        *
000600*    ANOMRAW SCRATCH FILE BETWEEN THE PAIR-RARITY PASS AND THE   *
000700*    FINAL DEDUP PASS.  SAME SHAPE AS ENRANOO, ANOR- PREFIX TO   *
000800*    AVOID COLLIDING WITH THE ANOMALY-OUT RECORD.                *
000900******************************************************************
001000 01  ANOR-RECORD.
001100     03  ANOR-DEPARTMENT       PIC  X(20).
001200     03  ANOR-TITLE            PIC  X(30).
001300     03  ANOR-USER-ID          PIC  X(10).
001400     03  ANOR-USERNAME         PIC  X(30).
001500     03  ANOR-ROLE             PIC  X(30).
001600     03  ANOR-ENTITLEMENT      PIC  X(30).
