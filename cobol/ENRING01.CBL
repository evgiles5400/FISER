000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ENRING01.
000900 AUTHOR.        R L FOSTER.
001000 DATE-WRITTEN.  JUNE 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ENTITLEMENT REVIEW -- INGEST AND SCHEMA
001500*               VALIDATION OF THE ACCESS-GOVERNANCE FEED.
001600*               PRODUCES THE VALIDATED WORK EXTRACT CONSUMED
001700*               BY ENRMET02 AND ENRANL03.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 06/14/1988 RLF ORIGINAL PROGRAM.
002100* 09/02/1988 RLF ADDED BLANK-FIELD VALIDATION FOR DEPARTMENT.
002200* 01/20/1989 RLF CORRECTED HEADER COLUMN ORDER CHECK, REQ 88-014.
002300* 05/11/1990 JTW ADDED 5-RECORD PREVIEW DISPLAY PER AUDIT REQUEST.
002400* 11/04/1991 JTW TIGHTENED EMPTY-FILE CHECK -- WAS A FALSE PASS
002500*               ON A HEADER-ONLY FILE.
002600* 03/29/1993 KMP CONVERTED STATUS CHECKS TO SHARED FILSTATW AND
002700*               FILSTATP COPYBOOKS.
002800* 07/18/1994 KMP ADDED WORK FILE OUTPUT FOR THE DOWNSTREAM
002900*               METRICS JOB, TICKET 4471.
003000* 02/09/1996 KMP EXTRA-COLUMN CHECK -- FIELD COUNT MISMATCH WAS
003100*               FALLING THROUGH AS A PASS.
003200* 10/06/1998 KMP Y2K REMEDIATION REVIEW -- NO 2-DIGIT YEAR DATA
003300*               IN THIS PROGRAM, NO CHANGE REQUIRED.
003400* 08/23/1999 SAD REMOVED OBSOLETE COLUMN NAME FROM THE REQUIRED
003500*               COLUMN LIST.
003600* 04/02/2001 SAD STANDARDIZED FATAL-ERROR MESSAGE TEXT PER THE
003700*               SECURITY AUDIT FINDINGS.
003800* 09/30/2004 SAD WIDENED BLANK-COUNT DISPLAY TO 7 DIGITS --
003900*               OVERFLOWED ON THE ENLARGED FEED.
004000* 01/15/2008 DLC RENAMED WORK FILE TO ENRVAL-OUT PER NEW NAMING
004100*               STANDARD.
004200* 06/07/2011 DLC TRIM TRAILING SPACES BEFORE THE BLANK TEST --
004300*               SOME FEEDS PAD WITH A MIX OF SPACE AND LOW-VALUE.
004400* 08/12/2019 DLC ADDED COLUMN-ORDER MISMATCH DETAIL TO THE ERROR
004500*               TEXT, TICKET 51190.
004600* 12/02/2021 DLC I REMOVED A LEFTOVER TEXT-POINTER MOVE IN
004700*               C00-VALIDATE-HEADER -- NONE OF OUR STRINGS HERE USE
004800*               WITH POINTER, TICKET 55214.
004900* END OF HISTORY ------------------------------------------------
005000
005100/*****************************************************************
005200*                                                                *
005300*    ENVIRONMENT DIVISION                                        *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700
005800******************************************************************
005900*    CONFIGURATION SECTION                                       *
006000******************************************************************
006100 CONFIGURATION SECTION.
006200
006300 SOURCE-COMPUTER. IBM-2086-A04-140.
006400 OBJECT-COMPUTER. IBM-2086-A04-140.
006500
006600 SPECIAL-NAMES.
006700     SYSLST IS PRINTER,
006800     C01 IS TOP-OF-FORM,
006900     UPSI-7 ON STATUS IS RERUN-NO-PREVIEW.
007000
007100******************************************************************
007200*    INPUT-OUTPUT SECTION                                        *
007300******************************************************************
007400 INPUT-OUTPUT SECTION.
007500
007600 FILE-CONTROL.
007700
007800     SELECT ENTLIN
007900         ASSIGN TO ENTLIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FILE1-STAT FILE1-FDBK.
008200
008300     SELECT ENRVALO
008400         ASSIGN TO ENRVALO
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FILE2-STAT FILE2-FDBK.
008700
008800/*****************************************************************
008900*                                                                *
009000*    DATA DIVISION                                               *
009100*                                                                *
009200******************************************************************
009300 DATA DIVISION.
009400
009500******************************************************************
009600*    FILE SECTION                                                *
009700******************************************************************
009800 FILE SECTION.
009900
010000 FD  ENTLIN
010100     RECORD CONTAINS 190 CHARACTERS.
010200 COPY ENTRECIN.
010300
010400 FD  ENRVALO
010500     RECORD CONTAINS 190 CHARACTERS.
010600 COPY ENTRECWK.
010700
010800******************************************************************
010900*    WORKING-STORAGE SECTION                                     *
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200
011300*    VSUB IS A FREE-STANDING SUBSCRIPT, NOT PART OF ANY RECORD --
011400*    IT RIDES THE FILSTATP/FILSTATW COPYBOOKS UNCHANGED ACROSS
011500*    EVERY PROGRAM IN THIS SUITE, SO IT IS CARRIED AT THE 77
011600*    LEVEL RATHER THAN BURIED IN WS-FIELDS.
011700 77  VSUB                        PIC S9(04)   COMP.
011800
011900 01  WS-FIELDS.
012000   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
012100   03  THIS-PGM                  PIC  X(08)   VALUE 'ENRING01'.
012200
012300   03  FILE1-STAT                PIC  X(02).
012400   03  FILE1-FDBK                PIC  X(02).
012500   03  FILE2-STAT                PIC  X(02).
012600   03  FILE2-FDBK                PIC  X(02).
012700
012800   03  ENT                       PIC S9(04)   COMP VALUE 1.
012900   03  VAL                       PIC S9(04)   COMP VALUE 2.
013000
013100   03  REQUIRED-COL-COUNT        PIC S9(04)   COMP VALUE 8.
013200   03  REC-COUNT                 PIC 9(07)    COMP VALUE ZERO.
013300   03  PREVIEW-COUNT             PIC S9(04)   COMP VALUE ZERO.
013400   03  BLANK-USER-CNT            PIC 9(07)    COMP VALUE ZERO.
013500   03  BLANK-ROLE-CNT            PIC 9(07)    COMP VALUE ZERO.
013600   03  BLANK-ENTL-CNT            PIC 9(07)    COMP VALUE ZERO.
013700   03  BLANK-DEPT-CNT            PIC 9(07)    COMP VALUE ZERO.
013800
013900   03  WS-COLUMN-EDIT            PIC  Z(6)9.
014000
014100*    REQUIRED HEADER COLUMN NAMES, IN REQUIRED ORDER.  THIS IS
014200*    THE ALTERNATE VIEW REQ-COL-SLOT(SUB) SEARCHES BELOW.
014300 01  REQUIRED-COLUMNS.
014400     03  FILLER                 PIC X(30) VALUE 'USER-ID'.
014500     03  FILLER                 PIC X(30) VALUE 'USERNAME'.
014600     03  FILLER                 PIC X(30) VALUE 'ACC-PRIV-CATEGORY'.
014700     03  FILLER                 PIC X(30) VALUE 'ROLE'.
014800     03  FILLER                 PIC X(30) VALUE 'ENTITLEMENT'.
014900     03  FILLER                 PIC X(30) VALUE 'ACC-PRIV-GROUP'.
015000     03  FILLER                 PIC X(30) VALUE 'TITLE'.
015100     03  FILLER                 PIC X(30) VALUE 'DEPARTMENT'.
015200 01  REQUIRED-COLUMNS-TABLE      REDEFINES REQUIRED-COLUMNS.
015300     03  REQ-COL-SLOT            PIC X(30)    OCCURS 8 TIMES.
015400
015500 01  WS-ERROR-TEXT               PIC  X(120)  VALUE SPACES.
015600
015700 COPY RTCMAN.
015800
015900 COPY DTEMAN.
016000
016100 COPY FILSTATW.
016200
016300/*****************************************************************
016400*                                                                *
016500*    PROCEDURE DIVISION                                          *
016600*                                                                *
016700******************************************************************
016800 PROCEDURE DIVISION.
016900
017000******************************************************************
017100*    MAINLINE ROUTINE                                            *
017200******************************************************************
017300 A00-MAINLINE-ROUTINE.
017400
017500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017600
017700     IF  RTC-CODE = ZERO
017800         PERFORM C00-VALIDATE-HEADER THRU C05-EXIT
017900     END-IF.
018000
018100     IF  RTC-CODE = ZERO
018200         PERFORM C10-VALIDATE-RECORDS THRU C15-EXIT
018300           UNTIL STAT-EOFILE(ENT)
018400              OR RTC-CODE NOT = ZERO
018500     END-IF.
018600
018700     IF  RTC-CODE = ZERO
018800         PERFORM C50-CHECK-BLANK-TOTALS THRU C55-EXIT
018900     END-IF.
019000
019100     PERFORM B20-TERMINATION THRU B25-EXIT.
019200
019300     GOBACK.
019400
019500/*****************************************************************
019600*    PROGRAM INITIALIZATION ROUTINE                              *
019700******************************************************************
019800 B10-INITIALIZATION.
019900
020000     COPY BATCHINI.
020100
020200     SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
020300     CALL 'DTEMAN'                USING DTEMAN-PARMS.
020400     DISPLAY THIS-PGM ': RUN DATE ' DTE-CCYYMMDD UPON PRINTER.
020500
020600     MOVE 'ENTLIN'               TO SEQ-FILE(ENT).
020700     MOVE 'ENRVALO'              TO SEQ-FILE(VAL).
020800     MOVE 2                      TO STAT-TOTL.
020900
021000     OPEN INPUT  ENTLIN.
021100     MOVE FILE1-STAT             TO SEQ-STAT-1(ENT).
021200     MOVE FILE1-FDBK             TO SEQ-STAT-2(ENT).
021300     MOVE ENT                    TO VSUB.
021400     IF  STAT-NOTFND(ENT)
021500         MOVE 'ENTLIN: FILE NOT FOUND' TO RTC-MESSAGE
021600         DISPLAY RTC-MESSAGE       UPON PRINTER
021700         MOVE 12                  TO RTC-CODE
021800         GO TO B15-EXIT
021900     END-IF.
022000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
022100     IF  RTC-CODE > ZERO
022200         GO TO B15-EXIT
022300     END-IF.
022400
022500     OPEN OUTPUT ENRVALO.
022600     MOVE FILE2-STAT          TO SEQ-STAT-1(VAL).
022700     MOVE FILE2-FDBK          TO SEQ-STAT-2(VAL).
022800     MOVE VAL                 TO VSUB.
022900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
023000     IF  RTC-CODE > ZERO
023100         GO TO B15-EXIT
023200     END-IF.
023300
023400     READ ENTLIN RECORD
023500         AT END
023600             MOVE 'CSV FILE IS EMPTY'  TO RTC-MESSAGE
023700             DISPLAY RTC-MESSAGE        UPON PRINTER
023800             MOVE 16                    TO RTC-CODE
023900     END-READ.
024000
024100 B15-EXIT.
024200     EXIT.
024300
024400/*****************************************************************
024500*    PROGRAM TERMINATION ROUTINE                                 *
024600******************************************************************
024700 B20-TERMINATION.
024800
024900     IF  RTC-CODE < 16
025000         CLOSE ENTLIN
025100         CLOSE ENRVALO
025200     END-IF.
025300
025400     COPY BATCHRTN.
025500
025600 B25-EXIT.
025700     EXIT.
025800
025900/*****************************************************************
026000*    CHECK A SEQUENTIAL FILE'S STATUS                            *
026100******************************************************************
026200 B90-CHECK-STATUS.
026300
026400     COPY FILSTATP.
026500
026600 B95-EXIT-CHECK.
026700     EXIT.
026800
026900/*****************************************************************
027000*    PROGRAM PROCESSING ROUTINES                                 *
027100******************************************************************
027200
027300*    HEADER MUST NAME THE EIGHT REQUIRED COLUMNS, IN ORDER, WITH
027400*    NO EXTRAS AND NO OMISSIONS (R1).  THE FIRST RECORD READ IN
027500*    B10-INITIALIZATION IS THE HEADER.
027600 C00-VALIDATE-HEADER.
027700
027800     MOVE SPACES                 TO WS-ERROR-TEXT.
027900
028000     IF  HDR-COL-1 NOT = REQ-COL-SLOT(1)
028100     OR  HDR-COL-2 NOT = REQ-COL-SLOT(2)
028200     OR  HDR-COL-3 NOT = REQ-COL-SLOT(3)
028300     OR  HDR-COL-4 NOT = REQ-COL-SLOT(4)
028400     OR  HDR-COL-5 NOT = REQ-COL-SLOT(5)
028500     OR  HDR-COL-6 NOT = REQ-COL-SLOT(6)
028600     OR  HDR-COL-7 NOT = REQ-COL-SLOT(7)
028700     OR  HDR-COL-8 NOT = REQ-COL-SLOT(8)
028800         STRING 'HEADER ERROR: REQUIRED COLUMNS MUST BE '
028900                'USER-ID, USERNAME, ACC-PRIV-CATEGORY, ROLE, '
029000                'ENTITLEMENT, ACC-PRIV-GROUP, TITLE, DEPARTMENT '
029100                '-- IN THAT ORDER, NO EXTRAS, NO OMISSIONS'
029200             DELIMITED BY SIZE INTO WS-ERROR-TEXT
029300         DISPLAY WS-ERROR-TEXT     UPON PRINTER
029400         MOVE 20                   TO RTC-CODE
029500     ELSE
029600         READ ENTLIN RECORD
029700             AT END
029800                 MOVE 'CSV FILE IS EMPTY'  TO RTC-MESSAGE
029900                 DISPLAY RTC-MESSAGE        UPON PRINTER
030000                 MOVE 16                    TO RTC-CODE
030100                 SET STAT-EOFILE(ENT)       TO TRUE
030200         END-READ
030300     END-IF.
030400
030500 C05-EXIT.
030600     EXIT.
030700
030800*    SCAN EVERY DATA RECORD FOR BLANK MANDATORY FIELDS (R2),
030900*    COPY THE RECORD TO THE WORK FILE, AND DISPLAY THE FIRST
031000*    FIVE AS A PREVIEW (UNIT 1, STEP 5).
031100 C10-VALIDATE-RECORDS.
031200
031300     ADD  1                      TO REC-COUNT.
031400
031500     IF  ENT-USER-ID = SPACES
031600         ADD  1                  TO BLANK-USER-CNT
031700     END-IF.
031800     IF  ENT-ROLE = SPACES
031900         ADD  1                  TO BLANK-ROLE-CNT
032000     END-IF.
032100     IF  ENT-ENTITLEMENT = SPACES
032200         ADD  1                  TO BLANK-ENTL-CNT
032300     END-IF.
032400     IF  ENT-DEPARTMENT = SPACES
032500         ADD  1                  TO BLANK-DEPT-CNT
032600     END-IF.
032700
032800     MOVE ENT-USER-ID            TO ENV-USER-ID.
032900     MOVE ENT-USERNAME           TO ENV-USERNAME.
033000     MOVE ENT-ACC-CATEGORY       TO ENV-ACC-CATEGORY.
033100     MOVE ENT-ROLE               TO ENV-ROLE.
033200     MOVE ENT-ENTITLEMENT        TO ENV-ENTITLEMENT.
033300     MOVE ENT-ACC-GROUP          TO ENV-ACC-GROUP.
033400     MOVE ENT-TITLE              TO ENV-TITLE.
033500     MOVE ENT-DEPARTMENT         TO ENV-DEPARTMENT.
033600
033700     WRITE ENV-RECORD.
033800     MOVE FILE2-STAT             TO SEQ-STAT-1(VAL).
033900     MOVE FILE2-FDBK             TO SEQ-STAT-2(VAL).
034000     MOVE VAL                    TO VSUB.
034100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034200     IF  RTC-CODE > ZERO
034300         GO TO C15-EXIT
034400     END-IF.
034500
034600     IF  NOT RERUN-NO-PREVIEW
034700     AND PREVIEW-COUNT < 5
034800         ADD  1                  TO PREVIEW-COUNT
034900         DISPLAY 'PREVIEW ' PREVIEW-COUNT ': '
035000                 ENT-USER-ID ' ' ENT-USERNAME ' ' ENT-ROLE
035100                 ' ' ENT-ENTITLEMENT ' ' ENT-DEPARTMENT
035200                               UPON PRINTER
035300     END-IF.
035400
035500     READ ENTLIN RECORD
035600         AT END
035700             SET STAT-EOFILE(ENT) TO TRUE
035800     END-READ.
035900
036000 C15-EXIT.
036100     EXIT.
036200
036300*    ANY BLANK MANDATORY FIELD ANYWHERE IN THE FILE IS FATAL
036400*    (R2).  REPORT THE COLUMN AND THE COUNT (TICKET 51190).
036500 C50-CHECK-BLANK-TOTALS.
036600
036700     IF  BLANK-USER-CNT > ZERO
036800         MOVE BLANK-USER-CNT      TO WS-COLUMN-EDIT
036900         STRING 'BLANK VALUES IN USER-ID: ' DELIMITED BY SIZE
037000                WS-COLUMN-EDIT               DELIMITED BY SIZE
037100             INTO WS-ERROR-TEXT
037200         DISPLAY WS-ERROR-TEXT     UPON PRINTER
037300         MOVE 24                   TO RTC-CODE
037400     END-IF.
037500
037600     IF  BLANK-ROLE-CNT > ZERO
037700         MOVE BLANK-ROLE-CNT      TO WS-COLUMN-EDIT
037800         STRING 'BLANK VALUES IN ROLE: ' DELIMITED BY SIZE
037900                WS-COLUMN-EDIT             DELIMITED BY SIZE
038000             INTO WS-ERROR-TEXT
038100         DISPLAY WS-ERROR-TEXT     UPON PRINTER
038200         MOVE 24                   TO RTC-CODE
038300     END-IF.
038400
038500     IF  BLANK-ENTL-CNT > ZERO
038600         MOVE BLANK-ENTL-CNT      TO WS-COLUMN-EDIT
038700         STRING 'BLANK VALUES IN ENTITLEMENT: '
038800                DELIMITED BY SIZE
038900                WS-COLUMN-EDIT    DELIMITED BY SIZE
039000             INTO WS-ERROR-TEXT
039100         DISPLAY WS-ERROR-TEXT     UPON PRINTER
039200         MOVE 24                   TO RTC-CODE
039300     END-IF.
039400
039500     IF  BLANK-DEPT-CNT > ZERO
039600         MOVE BLANK-DEPT-CNT      TO WS-COLUMN-EDIT
039700         STRING 'BLANK VALUES IN DEPARTMENT: '
039800                DELIMITED BY SIZE
039900                WS-COLUMN-EDIT    DELIMITED BY SIZE
040000             INTO WS-ERROR-TEXT
040100         DISPLAY WS-ERROR-TEXT     UPON PRINTER
040200         MOVE 24                   TO RTC-CODE
040300     END-IF.
040400
040500     MOVE REC-COUNT               TO WS-COLUMN-EDIT.
040600     DISPLAY 'RECORDS READ: ' WS-COLUMN-EDIT UPON PRINTER.
040700
040800 C55-EXIT.
040900     EXIT.
