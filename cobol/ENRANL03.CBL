000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ENRANL03.
000900 AUTHOR.        W R HAINES.
001000 DATE-WRITTEN.  APRIL 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ENTITLEMENT REVIEW -- PEER-GROUP ANALYSIS ENGINE.
001500*               GROUPS USERS BY DEPARTMENT (OR DEPARTMENT AND
001600*               TITLE), THEN COMPUTES THE BASELINE ACCESS SET,
001700*               THE ANOMALOUS (RARE) PRIVILEGE LIST, AND THE GAP
001800*               REPORT AGAINST THAT BASELINE.  HEAVY ON SORT --
001900*               THIS IS A TABLE-AND-SORT SHOP, NOT A SUBROUTINE
002000*               LIBRARY, AND THIS LOGIC DOES NOT FIT IN ONE PASS.
002100
002200* CHANGE HISTORY ------------------------------------------------
002300* 04/11/1994 WRH ORIGINAL PROGRAM -- BASELINE PASS ONLY,
002400*               DEPARTMENT MODE HARD-CODED.
002500* 09/02/1994 WRH ADDED DEPT-TITLE GROUPING MODE VIA PARM CARD,
002600*               REQ 94-077.
002700* 01/30/1995 WRH ADDED THE ANOMALY DETECTION PASSES.
002800* 06/19/1996 KMP ADDED THE GAP REPORT MATCH PASS.
002900* 03/11/1997 KMP ENLARGED THE GROUP TABLE FROM 100 TO 300 PEER
003000*               GROUPS -- RAN OUT OF ROOM AFTER THE RESTRUCTURING.
003100* 10/05/1998 KMP Y2K REMEDIATION REVIEW -- NO 2-DIGIT YEAR DATA
003200*               IN THIS PROGRAM, NO CHANGE REQUIRED.
003300* 02/27/2001 SAD CORRECTED THE BASELINE/ANOMALY THRESHOLD TEST TO
003400*               COMPARE EXACT INTEGER PRODUCTS -- THE OLD
003500*               PERCENTAGE DIVIDE WAS DROPPING A DIGIT OF
003600*               PRECISION ON THE BOUNDARY CASES.
003700* 08/14/2003 SAD ADDED THE ENTITLEMENT-DEDUP PASS ON THE ANOMALY
003800*               EXTRACT -- SAME ROLE, DIFFERENT ENTITLEMENT WAS
003900*               DOUBLE-REPORTING A USER.
004000* 05/09/2007 SAD ENLARGED THE ROSTER TABLE TO 5000 ENTRIES FOR
004100*               THE DISTRIBUTION-CENTER ROLLUP.
004200* 11/21/2011 DLC RENAMED WORK FILES TO THE ENRxxx STANDARD.
004300* 04/02/2016 DLC FIRST RECORD FOR A USER IN THE GROUP NOW TAKEN
004400*               IN INPUT ORDER RATHER THAN SORT ORDER -- CONFIRMED
004500*               THE SORT IS STABLE ON THIS COMPILER, TICKET 53881.
004600* 09/17/2020 DLC I REVIEWED PARM CARD VALIDATION, NO CHANGE
004700*               REQUIRED.
004800* 11/08/2021 DLC I ADDED UPSI-7/WITH-GROUP-COUNTS SO OPERATIONS CAN
004900*               TURN ON A PER-GROUP DISTINCT-COUNT DISPLAY WHEN A
005000*               BASELINE DISCREPANCY IS BEING CHASED, TICKET 55190.
005100* 12/02/2021 DLC I ADDED THE 0.1-100.0 RANGE EDIT ON BOTH CONTROL
005200*               CARD THRESHOLDS -- A MISTYPED CARD WAS SNEAKING A
005300*               THRESHOLD OF 0 PAST US AND FLAGGING EVERY PRIVILEGE
005400*               IN THE SHOP AS ANOMALOUS, TICKET 55214.
005500* END OF HISTORY ------------------------------------------------
005600
005700/*****************************************************************
005800*                                                                *
005900*    ENVIRONMENT DIVISION                                       *
006000*                                                                *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300
006400 CONFIGURATION SECTION.
006500
006600 SOURCE-COMPUTER. IBM-2086-A04-140.
006700 OBJECT-COMPUTER. IBM-2086-A04-140.
006800
006900 SPECIAL-NAMES.
007000     SYSLST IS PRINTER,
007100     C01 IS TOP-OF-FORM,
007200     UPSI-7 ON STATUS IS WITH-GROUP-COUNTS.
007300
007400 INPUT-OUTPUT SECTION.
007500
007600 FILE-CONTROL.
007700
007800     SELECT ENRVALI
007900         ASSIGN TO ENRVALI
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FILE1-STAT FILE1-FDBK.
008200
008300     SELECT ENRPARM
008400         ASSIGN TO ENRPARM
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FILE2-STAT FILE2-FDBK.
008700
008800     SELECT BASELOUT
008900         ASSIGN TO BASELOUT
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FILE3-STAT FILE3-FDBK.
009200
009300     SELECT ANOMLOUT
009400         ASSIGN TO ANOMLOUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FILE4-STAT FILE4-FDBK.
009700
009800     SELECT GAPOUT
009900         ASSIGN TO GAPOUT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FILE5-STAT FILE5-FDBK.
010200
010300     SELECT ANOMRAW
010400         ASSIGN TO ANOMRAW
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FILE6-STAT FILE6-FDBK.
010700
010800     SELECT SORTWK01
010900         ASSIGN TO SORTWK1.
011000
011100     SELECT SORTWK02
011200         ASSIGN TO SORTWK2.
011300
011400/*****************************************************************
011500*                                                                *
011600*    DATA DIVISION                                               *
011700*                                                                *
011800******************************************************************
011900 DATA DIVISION.
012000
012100 FILE SECTION.
012200
012300 FD  ENRVALI
012400     RECORD CONTAINS 190 CHARACTERS.
012500 COPY ENTRECWK.
012600
012700 FD  ENRPARM
012800     RECORD CONTAINS 80 CHARACTERS.
012900 COPY ENRPARM.
013000
013100 FD  BASELOUT
013200     RECORD CONTAINS 80 CHARACTERS.
013300 COPY ENRBASO.
013400
013500 FD  ANOMLOUT
013600     RECORD CONTAINS 150 CHARACTERS.
013700 COPY ENRANOO.
013800
013900 FD  GAPOUT
014000     RECORD CONTAINS 110 CHARACTERS.
014100 COPY ENRGAPO.
014200
014300 FD  ANOMRAW
014400     RECORD CONTAINS 150 CHARACTERS.
014500 COPY ENRANOR.
014600
014700 SD  SORTWK01.
014800 COPY ENRANSR.
014900
015000*    COMBINED-KEY VIEW OF THE SORT-WORK RECORD -- LETS THE GAP
015100*    MATCH PASS (D50/D51) TEST THE WHOLE GROUP/ROLE/ENTITLEMENT
015200*    KEY WITH ONE COMPARE INSTEAD OF FOUR.
015300 01  ANL-PAIR-KEY-VIEW REDEFINES ANL-RECORD.
015400     03  ANLK-PAIR-KEY             PIC  X(110).
015500     03  FILLER                    PIC  X(40).
015600
015700 SD  SORTWK02.
015800 COPY ENRANS2.
015900
016000 WORKING-STORAGE SECTION.
016100
016200*    VSUB IS A FREE-STANDING SUBSCRIPT, NOT PART OF ANY RECORD --
016300*    IT RIDES THE FILSTATP/FILSTATW COPYBOOKS UNCHANGED ACROSS
016400*    EVERY PROGRAM IN THIS SUITE, SO IT IS CARRIED AT THE 77
016500*    LEVEL RATHER THAN BURIED IN WS-FIELDS.
016600 77  VSUB                        PIC S9(04)   COMP.
016700
016800 01  WS-FIELDS.
016900   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
017000   03  THIS-PGM                  PIC  X(08)   VALUE 'ENRANL03'.
017100
017200   03  FILE1-STAT                PIC  X(02).
017300   03  FILE1-FDBK                PIC  X(02).
017400   03  FILE2-STAT                PIC  X(02).
017500   03  FILE2-FDBK                PIC  X(02).
017600   03  FILE3-STAT                PIC  X(02).
017700   03  FILE3-FDBK                PIC  X(02).
017800   03  FILE4-STAT                PIC  X(02).
017900   03  FILE4-FDBK                PIC  X(02).
018000   03  FILE5-STAT                PIC  X(02).
018100   03  FILE5-FDBK                PIC  X(02).
018200   03  FILE6-STAT                PIC  X(02).
018300   03  FILE6-FDBK                PIC  X(02).
018400
018500   03  PRM                       PIC S9(04)   COMP VALUE 2.
018600   03  BAS                       PIC S9(04)   COMP VALUE 3.
018700   03  ANO                       PIC S9(04)   COMP VALUE 4.
018800   03  GAP                       PIC S9(04)   COMP VALUE 5.
018900   03  RAW                       PIC S9(04)   COMP VALUE 6.
019000
019100*    GROUP TABLE, BASELINE SCOPE (TITLE-FILTERED RECORDS).  THE
019200*    300-GROUP CEILING WAS RAISED ONCE ALREADY (SEE 03/11/1997
019300*    ABOVE) -- RAISE IT AGAIN IF THE DEPARTMENT OR DEPT/TITLE
019400*    COMBINATION COUNT OUTGROWS IT.
019500 01  GROUP-TABLE-BASE.
019600     03  GRB-TOTAL             PIC S9(04) COMP  VALUE ZERO.
019700     03  GRB-ENTRY                       OCCURS 300 TIMES.
019800       05  GRB-DEPARTMENT       PIC  X(20).
019900       05  GRB-TITLE            PIC  X(30).
020000       05  GRB-USER-COUNT       PIC  9(07) COMP.
020100       05  FILLER               PIC  X(04).
020200
020300*    COMBINED-KEY VIEW OF THE BASE GROUP TABLE, USED BY THE
020400*    LOOKUP PARAGRAPH SO ONE COMPARE COVERS BOTH DEPARTMENT AND
020500*    TITLE INSTEAD OF TWO.
020600 01  GROUP-TABLE-BASE-KEYED REDEFINES GROUP-TABLE-BASE.
020700     03  FILLER                PIC S9(04) COMP.
020800     03  GRBK-ENTRY                      OCCURS 300 TIMES.
020900       05  GRBK-GROUP-KEY       PIC  X(50).
021000       05  FILLER               PIC  X(08).
021100
021200*    GROUP TABLE, FULL SCOPE (ALL RECORDS, ANY TITLE).
021300 01  GROUP-TABLE-ALL.
021400     03  GRA-TOTAL             PIC S9(04) COMP  VALUE ZERO.
021500     03  GRA-ENTRY                       OCCURS 300 TIMES.
021600       05  GRA-DEPARTMENT       PIC  X(20).
021700       05  GRA-TITLE            PIC  X(30).
021800       05  GRA-USER-COUNT       PIC  9(07) COMP.
021900       05  FILLER               PIC  X(04).
022000
022100*    COMBINED-KEY VIEW OF THE FULL-SCOPE GROUP TABLE -- SAME
022200*    PURPOSE AS GROUP-TABLE-BASE-KEYED ABOVE.
022300 01  GROUP-TABLE-ALL-KEYED REDEFINES GROUP-TABLE-ALL.
022400     03  FILLER                PIC S9(04) COMP.
022500     03  GRAK-ENTRY                      OCCURS 300 TIMES.
022600       05  GRAK-GROUP-KEY       PIC  X(50).
022700       05  FILLER               PIC  X(08).
022800
022900*    ROSTER -- FIRST-SEEN USERNAME PER (GROUP, USER-ID), FULL
023000*    SCOPE.  INPUT ORDER IS PRESERVED BY THE STABLE SORT, SO
023100*    THE FIRST ROW RETURNED FOR A USER IS THEIR FIRST RECORD IN
023200*    THE ORIGINAL FILE (TICKET 53881).
023300 01  ROSTER-TABLE.
023400     03  ROS-TOTAL             PIC S9(04) COMP  VALUE ZERO.
023500     03  ROS-ENTRY                       OCCURS 5000 TIMES.
023600       05  ROS-DEPARTMENT       PIC  X(20).
023700       05  ROS-TITLE            PIC  X(30).
023800       05  ROS-USER-ID          PIC  X(10).
023900       05  ROS-USERNAME         PIC  X(30).
024000       05  FILLER               PIC  X(04).
024100
024200*    BASELINE SET -- THE (GROUP, ROLE, ENTITLEMENT) PAIRS THAT
024300*    CLEARED THE BASELINE THRESHOLD.  BUILT IN ASCENDING GROUP/
024400*    ROLE/ENTITLEMENT ORDER, SO THE EXTRACT AND GAP PASSES CAN
024500*    WALK IT STRAIGHT THROUGH WITHOUT A FURTHER SORT.
024600 01  BASELINE-SET-TABLE.
024700     03  BST-TOTAL             PIC S9(04) COMP  VALUE ZERO.
024800     03  BST-ENTRY                       OCCURS 3000 TIMES.
024900       05  BST-DEPARTMENT       PIC  X(20).
025000       05  BST-TITLE            PIC  X(30).
025100       05  BST-ROLE             PIC  X(30).
025200       05  BST-ENTITLEMENT      PIC  X(30).
025300       05  BST-FOUND-SW         PIC  X(01)   VALUE 'N'.
025400         88  BST-FOUND                  VALUE 'Y'.
025500       05  FILLER               PIC  X(03).
025600
025700*    USER LIST -- DISTINCT USER-IDS SEEN SO FAR FOR THE PAIR
025800*    CURRENTLY BEING SCANNED IN THE ANOMALY PASS.  RESET AT
025900*    EVERY PAIR BREAK.
026000 01  USER-LIST-TABLE.
026100     03  ULT-TOTAL             PIC S9(04) COMP  VALUE ZERO.
026200     03  ULT-ENTRY                       OCCURS 2000 TIMES.
026300       05  ULT-USER-ID          PIC  X(10).
026400       05  FILLER               PIC  X(06).
026500
026600*    BREAK-CONTROL HOLD AREAS -- SHARED ACROSS EVERY SORT PASS
026700*    IN THIS PROGRAM, ONE PASS RUNS AT A TIME.
026800 01  WS-BREAK-AREAS.
026900   03  WS-PREV-DEPT              PIC  X(20)   VALUE SPACES.
027000   03  WS-PREV-TITLE             PIC  X(30)   VALUE SPACES.
027100   03  WS-PREV-ROLE              PIC  X(30)   VALUE SPACES.
027200   03  WS-PREV-ENTL              PIC  X(30)   VALUE SPACES.
027300   03  WS-PREV-USERID            PIC  X(10)   VALUE SPACES.
027400   03  WS-GROUP-USER-CT          PIC  9(07)   COMP VALUE ZERO.
027500   03  WS-FIRST-RECORD-SW        PIC  X(01)   VALUE 'Y'.
027600     88  WS-FIRST-RECORD                   VALUE 'Y'.
027700   03  WS-AT-END-SW              PIC  X(01)   VALUE 'N'.
027800     88  WS-SORT-AT-END                    VALUE 'Y'.
027900
028000*    COMBINED-KEY VIEW OF THE HOLD AREA -- THE FIRST 110 BYTES
028100*    ARE THE FULL DEPARTMENT/TITLE/ROLE/ENTITLEMENT PAIR KEY
028200*    (DEPT+TITLE IS THE LEADING 50 BYTES OF THAT, REACHED BY
028300*    REFERENCE MODIFICATION WHERE ONLY THE GROUP IS NEEDED).
028400 01  WS-BREAK-KEY-VIEW REDEFINES WS-BREAK-AREAS.
028500   03  WS-PREV-PAIR-KEY          PIC  X(110).
028600   03  FILLER                    PIC  X(16).
028700
028800*    THRESHOLD-COMPARISON WORK AREAS -- EXACT, NO ROUNDING.
028900 01  WS-THRESHOLD-MATH.
029000   03  WS-N-X100                 PIC  9(09)   COMP.
029100   03  WS-THRESH-X-U             PIC  9(10)V9 COMP-3.
029200   03  WS-LOOKUP-U               PIC  9(07)   COMP.
029300   03  WS-LOOKUP-FOUND-SW        PIC  X(01).
029400     88  WS-LOOKUP-FOUND                   VALUE 'Y'.
029500   03  WS-LOOKUP-SUB             PIC S9(04)   COMP.
029600   03  ULX                       PIC S9(04)   COMP.
029700   03  WS-USERNAME-HOLD          PIC  X(30)   VALUE SPACES.
029800
029900 COPY RTCMAN.
030000
030100 COPY DTEMAN.
030200
030300 COPY FILSTATW.
030400
030500/*****************************************************************
030600*                                                                *
030700*    PROCEDURE DIVISION                                          *
030800*                                                                *
030900******************************************************************
031000 PROCEDURE DIVISION.
031100
031200 A00-MAINLINE-ROUTINE.
031300
031400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
031500
031600*    STEP A -- DISTINCT-USER COUNT PER GROUP, TITLE-FILTERED.
031700     IF  RTC-CODE = ZERO
031800         SORT SORTWK01
031900             ON ASCENDING KEY ANL-DEPARTMENT ANL-TITLE
032000                              ANL-USER-ID
032100             INPUT PROCEDURE IS E10-FEED-TITLED-RECORDS
032200             OUTPUT PROCEDURE IS D10-BUILD-GROUP-BASE
032300     END-IF.
032400
032500*    STEP B -- BASELINE PAIR TEST, TITLE-FILTERED.
032600     IF  RTC-CODE = ZERO
032700         SORT SORTWK01
032800             ON ASCENDING KEY ANL-DEPARTMENT ANL-TITLE
032900                              ANL-ROLE ANL-ENTITLEMENT
033000                              ANL-USER-ID
033100             INPUT PROCEDURE IS E10-FEED-TITLED-RECORDS
033200             OUTPUT PROCEDURE IS D20-BUILD-BASELINE-SET
033300     END-IF.
033400
033500*    STEP C -- BASELINE DATA EXTRACT, DISTINCT ROLES PER GROUP.
033600     IF  RTC-CODE = ZERO
033700         PERFORM C70-WRITE-BASELINE-EXTRACT THRU C75-EXIT
033800     END-IF.
033900
034000*    STEP D -- DISTINCT-USER COUNT PER GROUP, FULL SCOPE, PLUS
034100*    THE FIRST-SEEN-USERNAME ROSTER.
034200     IF  RTC-CODE = ZERO
034300         SORT SORTWK01
034400             ON ASCENDING KEY ANL-DEPARTMENT ANL-TITLE
034500                              ANL-USER-ID
034600             INPUT PROCEDURE IS E20-FEED-ALL-RECORDS
034700             OUTPUT PROCEDURE IS D30-BUILD-GROUP-ALL-ROSTER
034800     END-IF.
034900
035000*    STEP E -- ANOMALY PAIR TEST, FULL SCOPE.  WRITES THE RAW
035100*    (PRE-DEDUP) CANDIDATES TO ANOMRAW.
035200     IF  RTC-CODE = ZERO
035300         PERFORM B40-OPEN-ANOMRAW-OUTPUT THRU B45-EXIT
035400         SORT SORTWK01
035500             ON ASCENDING KEY ANL-DEPARTMENT ANL-TITLE
035600                              ANL-ROLE ANL-ENTITLEMENT
035700                              ANL-USER-ID
035800             INPUT PROCEDURE IS E20-FEED-ALL-RECORDS
035900             OUTPUT PROCEDURE IS D40-FIND-ANOMALY-PAIRS
036000         CLOSE ANOMRAW
036100     END-IF.
036200
036300*    STEP F -- DROP THE ENTITLEMENT COLUMN AND DEDUP, WRITE THE
036400*    ANOMALY-OUT EXTRACT.
036500     IF  RTC-CODE = ZERO
036600         SORT SORTWK02
036700             ON ASCENDING KEY ANS2-DEPARTMENT ANS2-TITLE
036800                              ANS2-USERNAME ANS2-USER-ID
036900                              ANS2-ROLE
037000             USING ANOMRAW
037100             OUTPUT PROCEDURE IS D60-DEDUP-ANOMALIES
037200     END-IF.
037300
037400*    STEP G -- GAP MATCH, FULL SCOPE, AGAINST THE BASELINE SET.
037500     IF  RTC-CODE = ZERO
037600         SORT SORTWK01
037700             ON ASCENDING KEY ANL-DEPARTMENT ANL-TITLE
037800                              ANL-ROLE ANL-ENTITLEMENT
037900             INPUT PROCEDURE IS E20-FEED-ALL-RECORDS
038000             OUTPUT PROCEDURE IS D50-MATCH-EXISTENCE
038100     END-IF.
038200
038300     IF  RTC-CODE = ZERO
038400         PERFORM C90-WRITE-GAPS THRU C95-EXIT
038500     END-IF.
038600
038700     PERFORM B20-TERMINATION THRU B25-EXIT.
038800
038900     GOBACK.
039000
039100/*****************************************************************
039200*    PROGRAM INITIALIZATION ROUTINE                              *
039300******************************************************************
039400 B10-INITIALIZATION.
039500
039600     COPY BATCHINI.
039700
039800     SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
039900     CALL 'DTEMAN'                 USING DTEMAN-PARMS.
040000     DISPLAY THIS-PGM ': RUN DATE ' DTE-CCYYMMDD UPON PRINTER.
040100
040200     MOVE 'ENRVALI'               TO SEQ-FILE(1).
040300     MOVE 'ENRPARM'               TO SEQ-FILE(PRM).
040400     MOVE 'BASELOUT'              TO SEQ-FILE(BAS).
040500     MOVE 'ANOMLOUT'              TO SEQ-FILE(ANO).
040600     MOVE 'GAPOUT'                TO SEQ-FILE(GAP).
040700     MOVE 'ANOMRAW'               TO SEQ-FILE(RAW).
040800     MOVE 6                       TO STAT-TOTL.
040900
041000     OPEN INPUT ENRPARM.
041100     MOVE FILE2-STAT              TO SEQ-STAT-1(PRM).
041200     MOVE FILE2-FDBK              TO SEQ-STAT-2(PRM).
041300     MOVE PRM                     TO VSUB.
041400     IF  STAT-NOTFND(PRM)
041500         MOVE 'ENRPARM: CONTROL CARD FILE NOT FOUND' TO RTC-MESSAGE
041600         DISPLAY RTC-MESSAGE       UPON PRINTER
041700         MOVE 12                   TO RTC-CODE
041800         GO TO B15-EXIT
041900     END-IF.
042000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
042100     IF  RTC-CODE > ZERO
042200         GO TO B15-EXIT
042300     END-IF.
042400
042500     READ ENRPARM RECORD
042600         AT END
042700             MOVE 'ENRPARM: CONTROL CARD FILE IS EMPTY'
042800                              TO RTC-MESSAGE
042900             DISPLAY RTC-MESSAGE UPON PRINTER
043000             MOVE 16           TO RTC-CODE
043100     END-READ.
043200     CLOSE ENRPARM.
043300     IF  RTC-CODE > ZERO
043400         GO TO B15-EXIT
043500     END-IF.
043600
043700*    THRESHOLDS ARE PERCENTAGES, ONE DECIMAL, 0.1 THROUGH 100.0
043800*    INCLUSIVE (R12) -- A CONTROL CARD OUTSIDE THAT RANGE IS FATAL,
043900*    NOT QUIETLY CLAMPED, TICKET 55214.
044000     IF  PARM-BASE-THRESHOLD < 0.1
044100     OR  PARM-BASE-THRESHOLD > 100.0
044200         MOVE 'ENRPARM: BASELINE THRESHOLD OUT OF RANGE 0.1-100.0'
044300                              TO RTC-MESSAGE
044400         DISPLAY RTC-MESSAGE  UPON PRINTER
044500         MOVE 20               TO RTC-CODE
044600         GO TO B15-EXIT
044700     END-IF.
044800
044900     IF  PARM-ANOM-THRESHOLD < 0.1
045000     OR  PARM-ANOM-THRESHOLD > 100.0
045100         MOVE 'ENRPARM: ANOMALY THRESHOLD OUT OF RANGE 0.1-100.0'
045200                              TO RTC-MESSAGE
045300         DISPLAY RTC-MESSAGE  UPON PRINTER
045400         MOVE 20               TO RTC-CODE
045500         GO TO B15-EXIT
045600     END-IF.
045700
045800     OPEN OUTPUT BASELOUT.
045900     MOVE FILE3-STAT              TO SEQ-STAT-1(BAS).
046000     MOVE FILE3-FDBK              TO SEQ-STAT-2(BAS).
046100     MOVE BAS                     TO VSUB.
046200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
046300     IF  RTC-CODE > ZERO
046400         GO TO B15-EXIT
046500     END-IF.
046600
046700     OPEN OUTPUT ANOMLOUT.
046800     MOVE FILE4-STAT              TO SEQ-STAT-1(ANO).
046900     MOVE FILE4-FDBK              TO SEQ-STAT-2(ANO).
047000     MOVE ANO                     TO VSUB.
047100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
047200     IF  RTC-CODE > ZERO
047300         GO TO B15-EXIT
047400     END-IF.
047500
047600     OPEN OUTPUT GAPOUT.
047700     MOVE FILE5-STAT              TO SEQ-STAT-1(GAP).
047800     MOVE FILE5-FDBK              TO SEQ-STAT-2(GAP).
047900     MOVE GAP                     TO VSUB.
048000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
048100
048200 B15-EXIT.
048300     EXIT.
048400
048500/*****************************************************************
048600*    PROGRAM TERMINATION ROUTINE                                 *
048700******************************************************************
048800 B20-TERMINATION.
048900
049000     IF  RTC-CODE < 16
049100         CLOSE BASELOUT
049200         CLOSE ANOMLOUT
049300         CLOSE GAPOUT
049400     END-IF.
049500
049600     COPY BATCHRTN.
049700
049800 B25-EXIT.
049900     EXIT.
050000
050100/*****************************************************************
050200*    OPEN THE RAW-CANDIDATE SCRATCH FILE FOR OUTPUT              *
050300******************************************************************
050400 B40-OPEN-ANOMRAW-OUTPUT.
050500
050600     OPEN OUTPUT ANOMRAW.
050700     MOVE FILE6-STAT              TO SEQ-STAT-1(RAW).
050800     MOVE FILE6-FDBK              TO SEQ-STAT-2(RAW).
050900     MOVE RAW                     TO VSUB.
051000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
051100
051200 B45-EXIT.
051300     EXIT.
051400
051500/*****************************************************************
051600*    CHECK A SEQUENTIAL FILE'S STATUS                            *
051700******************************************************************
051800 B90-CHECK-STATUS.
051900
052000     COPY FILSTATP.
052100
052200 B95-EXIT-CHECK.
052300     EXIT.
052400
052500/*****************************************************************
052600*    SORT INPUT PROCEDURES                                       *
052700******************************************************************
052800
052900*    FEEDS ONLY RECORDS WITH A NON-BLANK TITLE (R8 -- BASELINE
053000*    IS COMPUTED OVER TITLED USERS ONLY).  THE GROUP KEY'S
053100*    TITLE COMPONENT IS ZEROED WHEN RUNNING IN DEPARTMENT MODE,
053200*    SO DEPARTMENT-MODE GROUPS COLLAPSE ACROSS TITLES.
053300 E10-FEED-TITLED-RECORDS.
053400
053500     OPEN INPUT ENRVALI.
053600     MOVE FILE1-STAT              TO SEQ-STAT-1(1).
053700     MOVE FILE1-FDBK              TO SEQ-STAT-2(1).
053800     MOVE 1                       TO VSUB.
053900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
054000
054100     PERFORM E11-READ-AND-RELEASE THRU E11-EXIT
054200         UNTIL STAT-EOFILE(1) OR RTC-CODE NOT = ZERO.
054300
054400     CLOSE ENRVALI.
054500
054600 E10-EXIT.
054700     EXIT.
054800
054900 E11-READ-AND-RELEASE.
055000
055100     READ ENRVALI RECORD
055200         AT END
055300             SET STAT-EOFILE(1)   TO TRUE
055400     END-READ.
055500
055600     IF  STAT-EOFILE(1)
055700         GO TO E11-EXIT
055800     END-IF.
055900
056000     IF  ENV-TITLE = SPACES
056100         GO TO E11-EXIT
056200     END-IF.
056300
056400     MOVE ENV-DEPARTMENT       TO ANL-DEPARTMENT.
056500     IF  PARM-MODE-DEPT-TITL
056600         MOVE ENV-TITLE         TO ANL-TITLE
056700     ELSE
056800         MOVE SPACES            TO ANL-TITLE
056900     END-IF.
057000     MOVE ENV-ROLE              TO ANL-ROLE.
057100     MOVE ENV-ENTITLEMENT       TO ANL-ENTITLEMENT.
057200     MOVE ENV-USER-ID           TO ANL-USER-ID.
057300     MOVE ENV-USERNAME          TO ANL-USERNAME.
057400     RELEASE ANL-RECORD.
057500
057600 E11-EXIT.
057700     EXIT.
057800
057900*    FEEDS EVERY VALIDATED RECORD, TITLED OR NOT (R8 -- ANOMALY
058000*    AND GAP SCOPE IS ALL USERS).
058100 E20-FEED-ALL-RECORDS.
058200
058300     OPEN INPUT ENRVALI.
058400     MOVE FILE1-STAT              TO SEQ-STAT-1(1).
058500     MOVE FILE1-FDBK              TO SEQ-STAT-2(1).
058600     MOVE 1                       TO VSUB.
058700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
058800
058900     PERFORM E21-READ-AND-RELEASE THRU E21-EXIT
059000         UNTIL STAT-EOFILE(1) OR RTC-CODE NOT = ZERO.
059100
059200     CLOSE ENRVALI.
059300
059400 E20-EXIT.
059500     EXIT.
059600
059700 E21-READ-AND-RELEASE.
059800
059900     READ ENRVALI RECORD
060000         AT END
060100             SET STAT-EOFILE(1)   TO TRUE
060200     END-READ.
060300
060400     IF  STAT-EOFILE(1)
060500         GO TO E21-EXIT
060600     END-IF.
060700
060800     MOVE ENV-DEPARTMENT       TO ANL-DEPARTMENT.
060900     IF  PARM-MODE-DEPT-TITL
061000         MOVE ENV-TITLE         TO ANL-TITLE
061100     ELSE
061200         MOVE SPACES            TO ANL-TITLE
061300     END-IF.
061400     MOVE ENV-ROLE              TO ANL-ROLE.
061500     MOVE ENV-ENTITLEMENT       TO ANL-ENTITLEMENT.
061600     MOVE ENV-USER-ID           TO ANL-USER-ID.
061700     MOVE ENV-USERNAME          TO ANL-USERNAME.
061800     RELEASE ANL-RECORD.
061900
062000 E21-EXIT.
062100     EXIT.
062200
062300/*****************************************************************
062400*    SORT OUTPUT PROCEDURES                                      *
062500******************************************************************
062600
062700*    STEP A OUTPUT -- ONE GROUP-TABLE-BASE ENTRY PER DISTINCT
062800*    GROUP, HOLDING THE GROUP'S DISTINCT TITLED-USER COUNT.
062900 D10-BUILD-GROUP-BASE.
063000
063100     SET  WS-FIRST-RECORD         TO TRUE.
063200
063300     PERFORM D11-RETURN-AND-BREAK THRU D11-EXIT
063400         UNTIL WS-SORT-AT-END.
063500
063600     IF  NOT WS-FIRST-RECORD
063700         PERFORM D12-STORE-GROUP-BASE THRU D12-EXIT
063800     END-IF.
063900
064000*    TICKET 55190 -- OPERATIONS CAN TURN THIS ON WITH THE UPSI
064100*    CARD WHEN A BASELINE DISCREPANCY IS BEING CHASED GROUP BY
064200*    GROUP.
064300     IF  WITH-GROUP-COUNTS
064400         DISPLAY THIS-PGM ': BASE GROUP TABLE BUILT, GROUPS='
064500                 GRB-TOTAL UPON PRINTER
064600     END-IF.
064700
064800 D10-EXIT.
064900     EXIT.
065000
065100 D11-RETURN-AND-BREAK.
065200
065300     RETURN SORTWK01 RECORD
065400         AT END
065500             SET WS-SORT-AT-END    TO TRUE.
065600
065700     IF  WS-SORT-AT-END
065800         GO TO D11-EXIT
065900     END-IF.
066000
066100     IF  WS-FIRST-RECORD
066200         MOVE 'N'              TO WS-FIRST-RECORD-SW
066300         MOVE ANL-DEPARTMENT   TO WS-PREV-DEPT
066400         MOVE ANL-TITLE        TO WS-PREV-TITLE
066500         MOVE ANL-USER-ID      TO WS-PREV-USERID
066600         MOVE 1                TO WS-GROUP-USER-CT
066700     ELSE
066800         IF  ANL-DEPARTMENT NOT = WS-PREV-DEPT
066900         OR  ANL-TITLE      NOT = WS-PREV-TITLE
067000             PERFORM D12-STORE-GROUP-BASE THRU D12-EXIT
067100             MOVE ANL-DEPARTMENT TO WS-PREV-DEPT
067200             MOVE ANL-TITLE      TO WS-PREV-TITLE
067300             MOVE ANL-USER-ID    TO WS-PREV-USERID
067400             MOVE 1              TO WS-GROUP-USER-CT
067500         ELSE
067600             IF  ANL-USER-ID NOT = WS-PREV-USERID
067700                 ADD 1           TO WS-GROUP-USER-CT
067800                 MOVE ANL-USER-ID TO WS-PREV-USERID
067900             END-IF
068000         END-IF
068100     END-IF.
068200
068300 D11-EXIT.
068400     EXIT.
068500
068600 D12-STORE-GROUP-BASE.
068700
068800     IF  GRB-TOTAL < 300
068900         ADD 1                    TO GRB-TOTAL
069000         MOVE WS-PREV-DEPT        TO GRB-DEPARTMENT(GRB-TOTAL)
069100         MOVE WS-PREV-TITLE       TO GRB-TITLE(GRB-TOTAL)
069200         MOVE WS-GROUP-USER-CT    TO GRB-USER-COUNT(GRB-TOTAL)
069300     ELSE
069400         DISPLAY THIS-PGM
069500             ': GROUP TABLE (BASE) FULL -- GROUP DROPPED'
069600                                   UPON PRINTER
069700     END-IF.
069800
069900 D12-EXIT.
070000     EXIT.
070100
070200*    STEP B OUTPUT -- FOR EACH (GROUP, ROLE, ENTITLEMENT) PAIR,
070300*    COUNT DISTINCT TITLED USERS AND TEST THE BASELINE RULE
070400*    (R6).
070500 D20-BUILD-BASELINE-SET.
070600
070700     SET  WS-FIRST-RECORD         TO TRUE.
070800
070900     PERFORM D21-RETURN-AND-BREAK THRU D21-EXIT
071000         UNTIL WS-SORT-AT-END.
071100
071200     IF  NOT WS-FIRST-RECORD
071300         PERFORM D22-TEST-BASELINE-PAIR THRU D22-EXIT
071400     END-IF.
071500
071600 D20-EXIT.
071700     EXIT.
071800
071900 D21-RETURN-AND-BREAK.
072000
072100     RETURN SORTWK01 RECORD
072200         AT END
072300             SET WS-SORT-AT-END    TO TRUE.
072400
072500     IF  WS-SORT-AT-END
072600         GO TO D21-EXIT
072700     END-IF.
072800
072900     IF  WS-FIRST-RECORD
073000         MOVE 'N'              TO WS-FIRST-RECORD-SW
073100         MOVE ANL-DEPARTMENT   TO WS-PREV-DEPT
073200         MOVE ANL-TITLE        TO WS-PREV-TITLE
073300         MOVE ANL-ROLE         TO WS-PREV-ROLE
073400         MOVE ANL-ENTITLEMENT  TO WS-PREV-ENTL
073500         MOVE ANL-USER-ID      TO WS-PREV-USERID
073600         MOVE 1                TO WS-GROUP-USER-CT
073700     ELSE
073800         IF  ANL-DEPARTMENT NOT = WS-PREV-DEPT
073900         OR  ANL-TITLE      NOT = WS-PREV-TITLE
074000         OR  ANL-ROLE       NOT = WS-PREV-ROLE
074100         OR  ANL-ENTITLEMENT NOT = WS-PREV-ENTL
074200             PERFORM D22-TEST-BASELINE-PAIR THRU D22-EXIT
074300             MOVE ANL-DEPARTMENT TO WS-PREV-DEPT
074400             MOVE ANL-TITLE      TO WS-PREV-TITLE
074500             MOVE ANL-ROLE       TO WS-PREV-ROLE
074600             MOVE ANL-ENTITLEMENT TO WS-PREV-ENTL
074700             MOVE ANL-USER-ID     TO WS-PREV-USERID
074800             MOVE 1               TO WS-GROUP-USER-CT
074900         ELSE
075000             IF  ANL-USER-ID NOT = WS-PREV-USERID
075100                 ADD 1           TO WS-GROUP-USER-CT
075200                 MOVE ANL-USER-ID TO WS-PREV-USERID
075300             END-IF
075400         END-IF
075500     END-IF.
075600
075700 D21-EXIT.
075800     EXIT.
075900
076000 D22-TEST-BASELINE-PAIR.
076100
076200     PERFORM F10-LOOKUP-GROUP-BASE-U THRU F10-EXIT.
076300
076400     IF  WS-LOOKUP-FOUND
076500         COMPUTE WS-N-X100     = WS-GROUP-USER-CT * 100
076600         COMPUTE WS-THRESH-X-U = PARM-BASE-THRESHOLD
076700                                   * WS-LOOKUP-U
076800         IF  WS-N-X100 >= WS-THRESH-X-U
076900             IF  BST-TOTAL < 3000
077000                 ADD 1            TO BST-TOTAL
077100                 MOVE WS-PREV-DEPT TO BST-DEPARTMENT(BST-TOTAL)
077200                 MOVE WS-PREV-TITLE TO BST-TITLE(BST-TOTAL)
077300                 MOVE WS-PREV-ROLE  TO BST-ROLE(BST-TOTAL)
077400                 MOVE WS-PREV-ENTL  TO BST-ENTITLEMENT(BST-TOTAL)
077500                 MOVE 'N'          TO BST-FOUND-SW(BST-TOTAL)
077600             ELSE
077700                 DISPLAY THIS-PGM
077800                   ': BASELINE TABLE FULL -- PAIR DROPPED'
077900                                   UPON PRINTER
078000             END-IF
078100         END-IF
078200     END-IF.
078300
078400 D22-EXIT.
078500     EXIT.
078600
078700*    LOOKUP -- GROUP-TABLE-BASE BY (WS-PREV-DEPT, WS-PREV-TITLE).
078800 F10-LOOKUP-GROUP-BASE-U.
078900
079000     MOVE 'N'                     TO WS-LOOKUP-FOUND-SW.
079100     MOVE ZERO                    TO WS-LOOKUP-U.
079200     MOVE ZERO                    TO WS-LOOKUP-SUB.
079300
079400     PERFORM F11-SCAN-GROUP-BASE THRU F11-EXIT
079500         VARYING WS-LOOKUP-SUB FROM 1 BY 1
079600         UNTIL WS-LOOKUP-SUB > GRB-TOTAL
079700            OR WS-LOOKUP-FOUND.
079800
079900 F10-EXIT.
080000     EXIT.
080100
080200 F11-SCAN-GROUP-BASE.
080300
080400     IF  GRBK-GROUP-KEY(WS-LOOKUP-SUB) = WS-PREV-PAIR-KEY(1:50)
080500         MOVE 'Y'                 TO WS-LOOKUP-FOUND-SW
080600         MOVE GRB-USER-COUNT(WS-LOOKUP-SUB) TO WS-LOOKUP-U
080700     END-IF.
080800
080900 F11-EXIT.
081000     EXIT.
081100
081200*    STEP D OUTPUT -- GROUP-TABLE-ALL (DISTINCT USER COUNT OVER
081300*    ALL RECORDS) PLUS THE FIRST-SEEN-USERNAME ROSTER.
081400 D30-BUILD-GROUP-ALL-ROSTER.
081500
081600     SET  WS-FIRST-RECORD         TO TRUE.
081700
081800     PERFORM D31-RETURN-AND-BREAK THRU D31-EXIT
081900         UNTIL WS-SORT-AT-END.
082000
082100     IF  NOT WS-FIRST-RECORD
082200         PERFORM D32-STORE-GROUP-ALL THRU D32-EXIT
082300     END-IF.
082400
082500 D30-EXIT.
082600     EXIT.
082700
082800 D31-RETURN-AND-BREAK.
082900
083000     RETURN SORTWK01 RECORD
083100         AT END
083200             SET WS-SORT-AT-END    TO TRUE.
083300
083400     IF  WS-SORT-AT-END
083500         GO TO D31-EXIT
083600     END-IF.
083700
083800     IF  WS-FIRST-RECORD
083900         MOVE 'N'              TO WS-FIRST-RECORD-SW
084000         MOVE ANL-DEPARTMENT   TO WS-PREV-DEPT
084100         MOVE ANL-TITLE        TO WS-PREV-TITLE
084200         MOVE ANL-USER-ID      TO WS-PREV-USERID
084300         MOVE 1                TO WS-GROUP-USER-CT
084400         PERFORM D33-ADD-ROSTER THRU D33-EXIT
084500     ELSE
084600         IF  ANL-DEPARTMENT NOT = WS-PREV-DEPT
084700         OR  ANL-TITLE      NOT = WS-PREV-TITLE
084800             PERFORM D32-STORE-GROUP-ALL THRU D32-EXIT
084900             MOVE ANL-DEPARTMENT TO WS-PREV-DEPT
085000             MOVE ANL-TITLE      TO WS-PREV-TITLE
085100             MOVE ANL-USER-ID    TO WS-PREV-USERID
085200             MOVE 1              TO WS-GROUP-USER-CT
085300             PERFORM D33-ADD-ROSTER THRU D33-EXIT
085400         ELSE
085500             IF  ANL-USER-ID NOT = WS-PREV-USERID
085600                 ADD 1           TO WS-GROUP-USER-CT
085700                 MOVE ANL-USER-ID TO WS-PREV-USERID
085800                 PERFORM D33-ADD-ROSTER THRU D33-EXIT
085900             END-IF
086000         END-IF
086100     END-IF.
086200
086300 D31-EXIT.
086400     EXIT.
086500
086600 D32-STORE-GROUP-ALL.
086700
086800     IF  GRA-TOTAL < 300
086900         ADD 1                    TO GRA-TOTAL
087000         MOVE WS-PREV-DEPT        TO GRA-DEPARTMENT(GRA-TOTAL)
087100         MOVE WS-PREV-TITLE       TO GRA-TITLE(GRA-TOTAL)
087200         MOVE WS-GROUP-USER-CT    TO GRA-USER-COUNT(GRA-TOTAL)
087300     ELSE
087400         DISPLAY THIS-PGM
087500             ': GROUP TABLE (ALL) FULL -- GROUP DROPPED'
087600                                   UPON PRINTER
087700     END-IF.
087800
087900 D32-EXIT.
088000     EXIT.
088100
088200 D33-ADD-ROSTER.
088300
088400     IF  ROS-TOTAL < 5000
088500         ADD 1                    TO ROS-TOTAL
088600         MOVE ANL-DEPARTMENT      TO ROS-DEPARTMENT(ROS-TOTAL)
088700         MOVE ANL-TITLE           TO ROS-TITLE(ROS-TOTAL)
088800         MOVE ANL-USER-ID         TO ROS-USER-ID(ROS-TOTAL)
088900         MOVE ANL-USERNAME        TO ROS-USERNAME(ROS-TOTAL)
089000     ELSE
089100         DISPLAY THIS-PGM
089200             ': ROSTER TABLE FULL -- USER DROPPED'
089300                                   UPON PRINTER
089400     END-IF.
089500
089600 D33-EXIT.
089700     EXIT.
089800
089900*    LOOKUP -- GROUP-TABLE-ALL BY (WS-PREV-DEPT, WS-PREV-TITLE).
090000 F20-LOOKUP-GROUP-ALL-U.
090100
090200     MOVE 'N'                     TO WS-LOOKUP-FOUND-SW.
090300     MOVE ZERO                    TO WS-LOOKUP-U.
090400     MOVE ZERO                    TO WS-LOOKUP-SUB.
090500
090600     PERFORM F21-SCAN-GROUP-ALL THRU F21-EXIT
090700         VARYING WS-LOOKUP-SUB FROM 1 BY 1
090800         UNTIL WS-LOOKUP-SUB > GRA-TOTAL
090900            OR WS-LOOKUP-FOUND.
091000
091100 F20-EXIT.
091200     EXIT.
091300
091400 F21-SCAN-GROUP-ALL.
091500
091600     IF  GRAK-GROUP-KEY(WS-LOOKUP-SUB) = WS-PREV-PAIR-KEY(1:50)
091700         MOVE 'Y'                 TO WS-LOOKUP-FOUND-SW
091800         MOVE GRA-USER-COUNT(WS-LOOKUP-SUB) TO WS-LOOKUP-U
091900     END-IF.
092000
092100 F21-EXIT.
092200     EXIT.
092300
092400*    LOOKUP -- ROSTER-TABLE BY (WS-PREV-DEPT, WS-PREV-TITLE,
092500*    ULT-USER-ID(SUB)).  RESULT LEFT IN WS-USERNAME-HOLD.
092600 F30-LOOKUP-ROSTER.
092700
092800     MOVE SPACES                  TO WS-USERNAME-HOLD.
092900     MOVE ZERO                    TO WS-LOOKUP-FOUND-SW.
093000     MOVE ZERO                    TO WS-LOOKUP-SUB.
093100
093200     PERFORM F31-SCAN-ROSTER THRU F31-EXIT
093300         VARYING WS-LOOKUP-SUB FROM 1 BY 1
093400         UNTIL WS-LOOKUP-SUB > ROS-TOTAL
093500            OR WS-LOOKUP-FOUND.
093600
093700 F30-EXIT.
093800     EXIT.
093900
094000 F31-SCAN-ROSTER.
094100
094200     IF  ROS-DEPARTMENT(WS-LOOKUP-SUB) = WS-PREV-DEPT
094300     AND ROS-TITLE(WS-LOOKUP-SUB)      = WS-PREV-TITLE
094400     AND ROS-USER-ID(WS-LOOKUP-SUB)    = ULT-USER-ID(ULX)
094500         MOVE 'Y'                 TO WS-LOOKUP-FOUND-SW
094600         MOVE ROS-USERNAME(WS-LOOKUP-SUB) TO WS-USERNAME-HOLD
094700     END-IF.
094800
094900 F31-EXIT.
095000     EXIT.
095100
095200*    STEP E OUTPUT -- FOR EACH (GROUP, ROLE, ENTITLEMENT) PAIR,
095300*    COUNT DISTINCT USERS OVER ALL RECORDS AND TEST THE ANOMALY
095400*    RULE (R7).  RARE PAIRS ARE WRITTEN, ONE PER DISTINCT USER,
095500*    TO ANOMRAW (R9 -- EACH USER APPEARS AT MOST ONCE PER PAIR
095600*    BECAUSE ULT-ENTRY HOLDS DISTINCT USER-IDS ONLY).
095700 D40-FIND-ANOMALY-PAIRS.
095800
095900     SET  WS-FIRST-RECORD         TO TRUE.
096000     MOVE ZERO                    TO ULT-TOTAL.
096100
096200     PERFORM D41-RETURN-AND-BREAK THRU D41-EXIT
096300         UNTIL WS-SORT-AT-END.
096400
096500     IF  NOT WS-FIRST-RECORD
096600         PERFORM D42-TEST-ANOMALY-PAIR THRU D42-EXIT
096700     END-IF.
096800
096900 D40-EXIT.
097000     EXIT.
097100
097200 D41-RETURN-AND-BREAK.
097300
097400     RETURN SORTWK01 RECORD
097500         AT END
097600             SET WS-SORT-AT-END    TO TRUE.
097700
097800     IF  WS-SORT-AT-END
097900         GO TO D41-EXIT
098000     END-IF.
098100
098200     IF  WS-FIRST-RECORD
098300         MOVE 'N'              TO WS-FIRST-RECORD-SW
098400         MOVE ANL-DEPARTMENT   TO WS-PREV-DEPT
098500         MOVE ANL-TITLE        TO WS-PREV-TITLE
098600         MOVE ANL-ROLE         TO WS-PREV-ROLE
098700         MOVE ANL-ENTITLEMENT  TO WS-PREV-ENTL
098800         MOVE ANL-USER-ID      TO WS-PREV-USERID
098900         PERFORM D43-ADD-USER-LIST THRU D43-EXIT
099000     ELSE
099100         IF  ANL-DEPARTMENT NOT = WS-PREV-DEPT
099200         OR  ANL-TITLE      NOT = WS-PREV-TITLE
099300         OR  ANL-ROLE       NOT = WS-PREV-ROLE
099400         OR  ANL-ENTITLEMENT NOT = WS-PREV-ENTL
099500             PERFORM D42-TEST-ANOMALY-PAIR THRU D42-EXIT
099600             MOVE ZERO            TO ULT-TOTAL
099700             MOVE ANL-DEPARTMENT  TO WS-PREV-DEPT
099800             MOVE ANL-TITLE       TO WS-PREV-TITLE
099900             MOVE ANL-ROLE        TO WS-PREV-ROLE
100000             MOVE ANL-ENTITLEMENT TO WS-PREV-ENTL
100100             MOVE ANL-USER-ID     TO WS-PREV-USERID
100200             PERFORM D43-ADD-USER-LIST THRU D43-EXIT
100300         ELSE
100400             IF  ANL-USER-ID NOT = WS-PREV-USERID
100500                 MOVE ANL-USER-ID TO WS-PREV-USERID
100600                 PERFORM D43-ADD-USER-LIST THRU D43-EXIT
100700             END-IF
100800         END-IF
100900     END-IF.
101000
101100 D41-EXIT.
101200     EXIT.
101300
101400 D43-ADD-USER-LIST.
101500
101600     IF  ULT-TOTAL < 2000
101700         ADD 1                    TO ULT-TOTAL
101800         MOVE ANL-USER-ID         TO ULT-USER-ID(ULT-TOTAL)
101900     ELSE
102000         DISPLAY THIS-PGM
102100             ': USER LIST FULL -- USER DROPPED FROM PAIR TEST'
102200                                   UPON PRINTER
102300     END-IF.
102400
102500 D43-EXIT.
102600     EXIT.
102700
102800 D42-TEST-ANOMALY-PAIR.
102900
103000     PERFORM F20-LOOKUP-GROUP-ALL-U THRU F20-EXIT.
103100
103200     IF  WS-LOOKUP-FOUND
103300         COMPUTE WS-N-X100     = ULT-TOTAL * 100
103400         COMPUTE WS-THRESH-X-U = PARM-ANOM-THRESHOLD
103500                                   * WS-LOOKUP-U
103600         IF  WS-N-X100 <= WS-THRESH-X-U
103700             PERFORM D44-WRITE-CANDIDATES THRU D44-EXIT
103800                 VARYING ULX FROM 1 BY 1
103900                 UNTIL ULX > ULT-TOTAL
104000         END-IF
104100     END-IF.
104200
104300 D42-EXIT.
104400     EXIT.
104500
104600 D44-WRITE-CANDIDATES.
104700
104800     PERFORM F30-LOOKUP-ROSTER THRU F30-EXIT.
104900
105000     MOVE WS-PREV-DEPT            TO ANOR-DEPARTMENT.
105100     MOVE WS-PREV-TITLE           TO ANOR-TITLE.
105200     MOVE ULT-USER-ID(ULX)        TO ANOR-USER-ID.
105300     MOVE WS-USERNAME-HOLD        TO ANOR-USERNAME.
105400     MOVE WS-PREV-ROLE            TO ANOR-ROLE.
105500     MOVE WS-PREV-ENTL            TO ANOR-ENTITLEMENT.
105600
105700     WRITE ANOR-RECORD.
105800     MOVE FILE6-STAT              TO SEQ-STAT-1(RAW).
105900     MOVE FILE6-FDBK              TO SEQ-STAT-2(RAW).
106000     MOVE RAW                     TO VSUB.
106100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
106200
106300 D44-EXIT.
106400     EXIT.
106500
106600*    STEP F OUTPUT -- COLLAPSE MULTIPLE FLAGGED ENTITLEMENTS
106700*    UNDER THE SAME (GROUP, USERNAME, USER-ID, ROLE) INTO ONE
106800*    ANOMALY-OUT ROW, KEEPING THE FIRST ENTITLEMENT SEEN.
106900 D60-DEDUP-ANOMALIES.
107000
107100     SET  WS-FIRST-RECORD         TO TRUE.
107200
107300     PERFORM D61-RETURN-AND-WRITE THRU D61-EXIT
107400         UNTIL WS-SORT-AT-END.
107500
107600 D60-EXIT.
107700     EXIT.
107800
107900 D61-RETURN-AND-WRITE.
108000
108100     RETURN SORTWK02 RECORD
108200         AT END
108300             SET WS-SORT-AT-END    TO TRUE.
108400
108500     IF  WS-SORT-AT-END
108600         GO TO D61-EXIT
108700     END-IF.
108800
108900     IF  WS-FIRST-RECORD
109000         MOVE 'N'              TO WS-FIRST-RECORD-SW
109100         PERFORM D62-WRITE-ANOMALY-ROW THRU D62-EXIT
109200     ELSE
109300         IF  ANS2-DEPARTMENT NOT = WS-PREV-DEPT
109400         OR  ANS2-TITLE      NOT = WS-PREV-TITLE
109500         OR  ANS2-USER-ID    NOT = WS-PREV-USERID
109600         OR  ANS2-ROLE       NOT = WS-PREV-ROLE
109700             PERFORM D62-WRITE-ANOMALY-ROW THRU D62-EXIT
109800         END-IF
109900     END-IF.
110000
110100 D61-EXIT.
110200     EXIT.
110300
110400 D62-WRITE-ANOMALY-ROW.
110500
110600     MOVE ANS2-DEPARTMENT         TO WS-PREV-DEPT.
110700     MOVE ANS2-TITLE              TO WS-PREV-TITLE.
110800     MOVE ANS2-USER-ID            TO WS-PREV-USERID.
110900     MOVE ANS2-ROLE               TO WS-PREV-ROLE.
111000
111100     MOVE ANS2-DEPARTMENT         TO ANOO-DEPARTMENT.
111200     MOVE ANS2-TITLE              TO ANOO-TITLE.
111300     MOVE ANS2-USER-ID            TO ANOO-USER-ID.
111400     MOVE ANS2-USERNAME           TO ANOO-USERNAME.
111500     MOVE ANS2-ROLE               TO ANOO-ROLE.
111600     MOVE ANS2-ENTITLEMENT        TO ANOO-ENTITLEMENT.
111700
111800     WRITE ENRANOO-RECORD.
111900     MOVE FILE4-STAT              TO SEQ-STAT-1(ANO).
112000     MOVE FILE4-FDBK              TO SEQ-STAT-2(ANO).
112100     MOVE ANO                     TO VSUB.
112200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
112300
112400 D62-EXIT.
112500     EXIT.
112600
112700*    STEP G OUTPUT -- MARK EVERY BASELINE PAIR THAT ACTUALLY
112800*    APPEARS SOMEWHERE IN THE GROUP (R11 -- PRESENCE BY ANY
112900*    USER, TITLED OR NOT, REMOVES THE GAP).
113000 D50-MATCH-EXISTENCE.
113100
113200     SET  WS-FIRST-RECORD         TO TRUE.
113300
113400     PERFORM D51-RETURN-AND-MATCH THRU D51-EXIT
113500         UNTIL WS-SORT-AT-END.
113600
113700 D50-EXIT.
113800     EXIT.
113900
114000 D51-RETURN-AND-MATCH.
114100
114200     RETURN SORTWK01 RECORD
114300         AT END
114400             SET WS-SORT-AT-END    TO TRUE.
114500
114600     IF  WS-SORT-AT-END
114700         GO TO D51-EXIT
114800     END-IF.
114900
115000     IF  WS-FIRST-RECORD
115100         MOVE 'N'              TO WS-FIRST-RECORD-SW
115200         MOVE ANLK-PAIR-KEY    TO WS-PREV-PAIR-KEY
115300         PERFORM D52-MARK-FOUND THRU D52-EXIT
115400     ELSE
115500         IF  ANLK-PAIR-KEY NOT = WS-PREV-PAIR-KEY
115600             MOVE ANLK-PAIR-KEY   TO WS-PREV-PAIR-KEY
115700             PERFORM D52-MARK-FOUND THRU D52-EXIT
115800         END-IF
115900     END-IF.
116000
116100 D51-EXIT.
116200     EXIT.
116300
116400 D52-MARK-FOUND.
116500
116600     PERFORM D53-SCAN-BASELINE-SET THRU D53-EXIT
116700         VARYING WS-LOOKUP-SUB FROM 1 BY 1
116800         UNTIL WS-LOOKUP-SUB > BST-TOTAL.
116900
117000 D52-EXIT.
117100     EXIT.
117200
117300 D53-SCAN-BASELINE-SET.
117400
117500     IF  BST-DEPARTMENT(WS-LOOKUP-SUB) = WS-PREV-DEPT
117600     AND BST-TITLE(WS-LOOKUP-SUB)      = WS-PREV-TITLE
117700     AND BST-ROLE(WS-LOOKUP-SUB)       = WS-PREV-ROLE
117800     AND BST-ENTITLEMENT(WS-LOOKUP-SUB) = WS-PREV-ENTL
117900         MOVE 'Y'                 TO BST-FOUND-SW(WS-LOOKUP-SUB)
118000     END-IF.
118100
118200 D53-EXIT.
118300     EXIT.
118400
118500/*****************************************************************
118600*    FINAL EXTRACT-WRITING PARAGRAPHS (NO SORT INVOLVED)         *
118700******************************************************************
118800
118900*    BASELINE-OUT -- ONE ROW PER DISTINCT ROLE PER GROUP.  THE
119000*    TABLE IS ALREADY IN ASCENDING GROUP/ROLE/ENTITLEMENT ORDER
119100*    (R14), SO A STRAIGHT WALK WITH A ROLE BREAK IS ENOUGH.
119200 C70-WRITE-BASELINE-EXTRACT.
119300
119400     MOVE SPACES                  TO WS-PREV-DEPT WS-PREV-TITLE
119500                                     WS-PREV-ROLE.
119600
119700     PERFORM C71-WRITE-ONE-BASELINE THRU C71-EXIT
119800         VARYING WS-LOOKUP-SUB FROM 1 BY 1
119900         UNTIL WS-LOOKUP-SUB > BST-TOTAL.
120000
120100 C75-EXIT.
120200     EXIT.
120300
120400 C71-WRITE-ONE-BASELINE.
120500
120600     IF  BST-DEPARTMENT(WS-LOOKUP-SUB) NOT = WS-PREV-DEPT
120700     OR  BST-TITLE(WS-LOOKUP-SUB)      NOT = WS-PREV-TITLE
120800     OR  BST-ROLE(WS-LOOKUP-SUB)       NOT = WS-PREV-ROLE
120900         MOVE BST-DEPARTMENT(WS-LOOKUP-SUB) TO WS-PREV-DEPT
121000         MOVE BST-TITLE(WS-LOOKUP-SUB)      TO WS-PREV-TITLE
121100         MOVE BST-ROLE(WS-LOOKUP-SUB)       TO WS-PREV-ROLE
121200
121300         MOVE WS-PREV-DEPT        TO BASO-DEPARTMENT
121400         MOVE WS-PREV-TITLE       TO BASO-TITLE
121500         MOVE WS-PREV-ROLE        TO BASO-ROLE
121600
121700         WRITE ENRBASO-RECORD
121800         MOVE FILE3-STAT          TO SEQ-STAT-1(BAS)
121900         MOVE FILE3-FDBK          TO SEQ-STAT-2(BAS)
122000         MOVE BAS                 TO VSUB
122100         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
122200     END-IF.
122300
122400 C71-EXIT.
122500     EXIT.
122600
122700*    GAP-OUT -- EVERY BASELINE PAIR NEVER MARKED FOUND (R11).
122800 C90-WRITE-GAPS.
122900
123000     PERFORM C91-WRITE-ONE-GAP THRU C91-EXIT
123100         VARYING WS-LOOKUP-SUB FROM 1 BY 1
123200         UNTIL WS-LOOKUP-SUB > BST-TOTAL.
123300
123400 C95-EXIT.
123500     EXIT.
123600
123700 C91-WRITE-ONE-GAP.
123800
123900     IF  NOT BST-FOUND(WS-LOOKUP-SUB)
124000         MOVE BST-DEPARTMENT(WS-LOOKUP-SUB)  TO GAPO-DEPARTMENT
124100         MOVE BST-TITLE(WS-LOOKUP-SUB)       TO GAPO-TITLE
124200         MOVE BST-ROLE(WS-LOOKUP-SUB)        TO GAPO-ROLE
124300         MOVE BST-ENTITLEMENT(WS-LOOKUP-SUB) TO GAPO-ENTITLEMENT
124400
124500         WRITE ENRGAPO-RECORD
124600         MOVE FILE5-STAT          TO SEQ-STAT-1(GAP)
124700         MOVE FILE5-FDBK          TO SEQ-STAT-2(GAP)
124800         MOVE GAP                 TO VSUB
124900         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
125000     END-IF.
125100
125200 C91-EXIT.
125300     EXIT.
