000100******************************************************************
000200*    DTEMAN  --  DATE MANAGER PARAMETER BLOCK                   *
000300*                                                                *
000400*    STANDARD SHOP-WIDE DATE-CONVERSION CONTROL AREA.  SAME      *
000500*    CONTRACT AS THE DTEMAN UTILITY USED ACROSS THE SECURITY     *
000600*    SUBSYSTEM -- CURRENT DATE, JULIAN EDIT, GREGORIAN EDIT,     *
000700*    TOTAL-DAYS-IN-YEAR.                                        *
000800******************************************************************
000900 01  DTEMAN-PARMS.
001000     03  DTE-REQUEST-CODE      PIC  X(01)       VALUE SPACE.
001100       88  DTE-REQUEST-CURRENT-DATE     VALUE '1'.
001200       88  DTE-REQUEST-JULN-EDIT        VALUE '2'.
001300       88  DTE-REQUEST-GREG-EDIT        VALUE '3'.
001400       88  DTE-REQUEST-TOTL-DAYS        VALUE '4'.
001500     03  DTE-CCYYMMDD          PIC  9(08)       VALUE ZERO.
001600     03  DTE-YYDDD             PIC  9(05)       VALUE ZERO.
001700     03  DTE-JULN              PIC  9(05)       VALUE ZERO.
001800     03  DTE-GREG              PIC  X(06)       VALUE SPACES.
001900     03  DTE-GNUM              PIC  9(08)       VALUE ZERO.
002000     03  DTE-TOTD              PIC  9(05)       VALUE ZERO.
002100     03  DTE-JUDA              PIC  9(03)       VALUE ZERO.
002200     03  DTE-LEAP-SWITCH       PIC  X(01)       VALUE 'N'.
002300       88  DTE-LEAP-YEAR                VALUE 'Y'.
