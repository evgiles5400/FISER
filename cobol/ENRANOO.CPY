000100******************************************************************
000200*    ENRANOO  --  ANOMALY DATA EXTRACT RECORD                   *
000300*                                                                *
000400*    ONE FLAGGED ROLE PER USER HOLDING A RARE PRIVILEGE.         *
000500*    150 BYTES, NO FILLER -- EXACT EXTRACT WIDTH, NO SLACK BYTES.*
000600******************************************************************
000700 01  ENRANOO-RECORD.
000800     03  ANOO-DEPARTMENT       PIC  X(20).
000900     03  ANOO-TITLE            PIC  X(30).
001000     03  ANOO-USER-ID          PIC  X(10).
001100     03  ANOO-USERNAME         PIC  X(30).
001200     03  ANOO-ROLE             PIC  X(30).
001300     03  ANOO-ENTITLEMENT      PIC  X(30).
