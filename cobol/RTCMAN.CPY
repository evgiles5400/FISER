000100******************************************************************
000200*    RTCMAN  --  RETURN CODE MANAGER PARAMETER BLOCK            *
000300*                                                                *
000400*    STANDARD SHOP-WIDE RETURN-CODE/ABORT CONTROL AREA, PASSED   *
000500*    TO THE RTCMAN UTILITY THE SAME WAY EVERY BATCH PROGRAM IN   *
000600*    THIS SHOP DOES.  RTC-CODE ZERO MEANS KEEP GOING.            *
000700******************************************************************
000800 01  RTCMAN-PARMS.
000900     03  RTC-CODE              PIC S9(04) COMP  VALUE ZERO.
001000     03  RTC-REQUEST-CODE      PIC  X(01)       VALUE SPACE.
001100       88  RTC-REQUEST-NONE             VALUE SPACE.
001200       88  RTC-REQUEST-FINISH           VALUE 'F'.
001300       88  RTC-REQUEST-ABORT            VALUE 'A'.
001400     03  RTC-MESSAGE           PIC  X(60)       VALUE SPACES.
